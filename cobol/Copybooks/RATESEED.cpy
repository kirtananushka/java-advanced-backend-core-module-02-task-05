000100*****************************************************************
000110*  RATESEED.CPY
000120*  RATE-SETUP-IN INPUT LAYOUT - EXCHANGE RATE SEED FEED.
000130*  ONE RECORD PER ORDERED CURRENCY PAIR TO BE LOADED INTO THE
000140*  IN-MEMORY RATE TABLE AT THE START OF THE RUN.  THE INVERSE
000150*  PAIR (TO-FROM) IS DERIVED BY THE PROGRAM, NOT CARRIED ON
000160*  THIS FEED.  LINE SEQUENTIAL, DISPLAY DIGITS THROUGHOUT SO
000170*  THE FEED STAYS READABLE ON A PRINT-AND-CHECK LISTING - FIXED
000180*  LENGTH 17 BYTES.
000190*
000200*  1997-05-06  RVM  ORIGINAL (WO 4802).
000210*****************************************************************
000220 01  RATE-SEED-REC.
000230*    SOURCE CURRENCY OF THE PAIR
000240     05  RS-FROM-CCY             PIC X(03).
000250*    DESTINATION CURRENCY OF THE PAIR
000260     05  RS-TO-CCY               PIC X(03).
000270*    FORWARD RATE, FROM-CCY TO TO-CCY, 6 DECIMAL PLACES
000280     05  RS-RATE                 PIC S9(04)V9(06).
000290*    PAD TO DECLARED 17-BYTE FEED RECORD LENGTH
000300     05  FILLER                  PIC X(01).
