000100*****************************************************************
000110*  POSTRPT.CPY
000120*  POSTING-REPORT-OUT LINE LAYOUTS - ONE DETAIL LINE PER
000130*  TRANSACTION PROCESSED, PLUS THE SUMMARY TOTAL LINES WRITTEN
000140*  AT END OF THE TRANSACTION FEED.  LINE SEQUENTIAL, 90
000150*  SIGNIFICANT COLUMNS PADDED TO A 132-BYTE PRINT LINE.
000160*
000170*  1996-03-11  RVM  ORIGINAL DETAIL LINE (WO 4471).
000180*  1999-08-30  RVM  ADDED TO-ACCOUNT-ID COLUMNS FOR TRANSFER
000190*                   (WO 5510).
000200*  2001-06-19  DKO  ADDED THE END-OF-RUN TOTAL LINE LAYOUT -
000210*                   TOTALS WERE PREVIOUSLY HAND COUNTED FROM
000220*                   THE DETAIL LINES (WO 6072).
000230*****************************************************************
000240 01  POST-RPT-DETAIL-LINE.
000250*    COLUMNS  1- 8  TRANSACTION TYPE
000260     05  RPT-TXN-TYPE             PIC X(08).
000270     05  FILLER                   PIC X(01).
000280*    COLUMNS 10-19  PRIMARY ACCOUNT ID
000290     05  RPT-ACCT-ID              PIC X(10).
000300     05  FILLER                   PIC X(01).
000310*    COLUMNS 21-30  DESTINATION ACCOUNT ID - TRANSFER ONLY
000320     05  RPT-TO-ACCT-ID           PIC X(10).
000330     05  FILLER                   PIC X(01).
000340*    COLUMNS 32-34  SOURCE CURRENCY
000350     05  RPT-FROM-CCY             PIC X(03).
000360     05  FILLER                   PIC X(01).
000370*    COLUMNS 36-38  DESTINATION CURRENCY - EXCHANGE ONLY
000380     05  RPT-TO-CCY               PIC X(03).
000390     05  FILLER                   PIC X(01).
000400*    COLUMNS 40-54  TRANSACTION AMOUNT, SIGNED, EDITED
000410     05  RPT-AMOUNT               PIC -(11)9.99.
000420     05  FILLER                   PIC X(01).
000430*    COLUMNS 56-70  RESULTING WALLET BALANCE, SIGNED, EDITED
000440     05  RPT-RESULT-BALANCE       PIC -(11)9.99.
000450     05  FILLER                   PIC X(01).
000460*    COLUMNS 72-90  POSTED, OR THE REJECTION REASON
000470     05  RPT-STATUS-MESSAGE       PIC X(19).
000480     05  FILLER                   PIC X(42).
000490*
000500 01  POST-RPT-TOTAL-LINE.
000510     05  FILLER                   PIC X(02).
000520     05  RPT-TOTAL-LABEL          PIC X(32).
000530     05  RPT-TOTAL-COUNT          PIC ZZZ,ZZ9.
000540     05  FILLER                   PIC X(03).
000550     05  RPT-TOTAL-LABEL2         PIC X(20).
000560     05  RPT-TOTAL-AMOUNT         PIC -(11)9.99.
000570     05  FILLER                   PIC X(53).
