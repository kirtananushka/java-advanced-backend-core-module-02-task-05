000100*****************************************************************
000110*  ACCTREG.CPY
000120*  REGISTRATION-IN INPUT LAYOUT - ACCOUNT CREATION FEED.
000130*  ONE RECORD PER NEW ACCOUNT TO BE BUILT ON THE ACCOUNT
000140*  MASTER BEFORE THE TRANSACTION FEED IS PROCESSED.  VARIABLE
000150*  NUMBER OF STARTING BALANCES, BOUNDED BY OCCURS 10 - ONLY
000160*  THE FIRST REG-CCY-COUNT ENTRIES OF REG-BALANCES ARE READ.
000170*
000180*  1996-03-11  RVM  ORIGINAL (WO 4471).
000190*****************************************************************
000200 01  ACCT-REG-REC.
000210*    NEW ACCOUNT IDENTIFIER
000220     05  REG-ACCT-ID              PIC X(10).
000230*    OWNER FULL NAME
000240     05  REG-OWNER-NAME           PIC X(40).
000250*    NUMBER OF STARTING BALANCES SUPPLIED, 0 THRU 10 - KEPT
000260*    DISPLAY LIKE EVERY OTHER FIELD ON THIS FEED, NOT PACKED,
000270*    SINCE THE FEED IS LINE SEQUENTIAL AND HAS TO SURVIVE BEING
000280*    OPENED IN A TEXT EDITOR FOR A HAND CORRECTION.
000290     05  REG-CCY-COUNT            PIC 9(02).
000300     05  REG-BALANCES OCCURS 0 TO 10 TIMES
000310                       DEPENDING ON REG-CCY-COUNT
000320                       INDEXED BY REG-BAL-NDX.
000330         10  REG-CCY-CODE         PIC X(03).
000340         10  REG-CCY-AMOUNT       PIC S9(13)V9(02).
