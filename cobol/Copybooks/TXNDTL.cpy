000100*****************************************************************
000110*  TXNDTL.CPY
000120*  TRANSACTION-IN INPUT LAYOUT - MONEY-MOVEMENT DETAIL FEED.
000130*  ONE RECORD PER REQUESTED OPERATION.  DRIVES THE MAIN BATCH
000140*  LOOP IN LEDGERPOST, PROCESSED IN THE ORDER PRESENTED - THE
000150*  FEED IS NOT SORTED AND NO SORT STEP IS TAKEN AGAINST IT.
000160*
000170*  1996-03-11  RVM  ORIGINAL, TYPES EXCHANGE/FREEZE/UNFREEZE/
000180*                   CLOSE/BALANCE ONLY (WO 4471).
000190*  1999-08-30  RVM  ADDED TXN-TO-ACCT-ID AND THE TRANSFER TYPE
000200*                   FOR THE NEW INTER-ACCOUNT WIRE WORK (WO
000210*                   5510).  Y2K NOTE - NO DATE FIELDS ON THIS
000220*                   RECORD, NOTHING TO CONVERT.
000230*****************************************************************
000240 01  TXN-DETAIL-REC.
000250*    TRANSACTION TYPE - EXCHANGE, TRANSFER, FREEZE, UNFREEZE,
000260*    CLOSE OR BALANCE
000270     05  TXN-TYPE-IN              PIC X(08).
000280         88  TXN-IS-EXCHANGE          VALUE 'EXCHANGE'.
000290         88  TXN-IS-TRANSFER          VALUE 'TRANSFER'.
000300         88  TXN-IS-FREEZE            VALUE 'FREEZE'.
000310         88  TXN-IS-UNFREEZE          VALUE 'UNFREEZE'.
000320         88  TXN-IS-CLOSE             VALUE 'CLOSE'.
000330         88  TXN-IS-BALANCE           VALUE 'BALANCE'.
000340*    PRIMARY ACCOUNT FOR THE TRANSACTION
000350     05  TXN-ACCT-ID               PIC X(10).
000360*    DESTINATION ACCOUNT - TRANSFER ONLY, ELSE BLANK
000370     05  TXN-TO-ACCT-ID            PIC X(10).
000380*    SOURCE CURRENCY OF THE TRANSACTION
000390     05  TXN-FROM-CCY              PIC X(03).
000400*    DESTINATION CURRENCY - EXCHANGE ONLY, ELSE BLANK
000410     05  TXN-TO-CCY                PIC X(03).
000420*    TRANSACTION AMOUNT, 2 DECIMAL PLACES - DISPLAY, NOT PACKED,
000430*    LIKE EVERY OTHER NUMERIC FIELD ON THIS FEED
000440     05  TXN-AMOUNT-IN             PIC S9(13)V9(02).
000450*    PAD TO A ROUND 50-BYTE FIXED DETAIL RECORD
000460     05  FILLER                    PIC X(01).
