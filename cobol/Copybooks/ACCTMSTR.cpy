000100*****************************************************************
000110*  ACCTMSTR.CPY
000120*  ACCOUNT MASTER RECORD LAYOUT - MULTI-CURRENCY LEDGER SYSTEM
000130*  ONE RECORD PER CUSTOMER ACCOUNT.  RECORD IS FIXED LENGTH
000140*  238 BYTES.  FILE IS ORGANIZATION RELATIVE, ONE RECORD PER
000150*  RELATIVE SLOT, SLOT NUMBER ASSIGNED AT REGISTRATION TIME AND
000160*  HELD IN THE ACCT-INDEX TABLE IN WORKING-STORAGE (SEE
000170*  LEDGERPOST 230-INDEX-ACCOUNTS).
000180*
000190*  1996-03-11  RVM  ORIGINAL LAYOUT FOR CONVERSION FROM DAILY
000200*                   BALANCE CARDS TO LEDGER MASTER (WO 4471).
000210*  1998-11-02  RVM  WALLET COUNT REDECLARED COMP TO MATCH OTHER
000220*                   COUNT FIELDS IN THE SUITE (WO 5290).
000230*  2001-06-19  DKO  NO FIELD CHANGE.  DOCUMENTED 168-BYTE TOTAL
000240*                   FOR THE NEW OPERATIONS RUNBOOK (WO 6072).
000250*  2014-02-11  TJP  WALLET APPEND NOW GUARDED AGAINST THE OCCURS
000260*                   10 CEILING IN LEDGERPOST 430/510 - SEE THAT
000270*                   PROGRAM'S OWN CHANGE LOG (WO 8215).  RECORD
000280*                   TOTAL RESTATED HERE AS 238 BYTES, CORRECTING
000290*                   THE ARITHMETIC IN THE 2001 RUNBOOK NOTE
000300*                   ABOVE.
000310*  2014-03-04  TJP  WALLET-CCY-CODE AND WALLET-AMOUNT RENAMED TO
000320*                   ACCT-WALLET-CCY AND ACCT-WALLET-AMT - THE OLD
000330*                   NAMES WERE THE ONLY TWO FIELDS ON THIS LAYOUT
000340*                   WITHOUT THE ACCT- PREFIX, SO LEDGERPOST'S
000350*                   REPLACING COPY FOR THE SOURCE/DESTINATION
000360*                   WORK AREAS SKIPPED RIGHT OVER THEM AND LEFT
000370*                   THREE RECORDS IN THAT PROGRAM FIGHTING OVER
000380*                   ONE UNQUALIFIED NAME (WO 8241).
000390*****************************************************************
000400 01  ACCT-MASTER-REC.
000410*    ACCOUNT IDENTIFIER - UNIQUE, ALPHANUMERIC (E.G. ACC001)
000420     05  ACCT-ID-KEY             PIC X(10).
000430*    OWNER OF RECORD, FULL NAME AS SUPPLIED AT REGISTRATION
000440     05  ACCT-OWNER-NAME         PIC X(40).
000450*    CURRENT LIFECYCLE STATUS OF THE ACCOUNT
000460     05  ACCT-STATUS-CODE        PIC X(06).
000470         88  ACCT-STAT-ACTIVE        VALUE 'ACTIVE'.
000480         88  ACCT-STAT-FROZEN        VALUE 'FROZEN'.
000490         88  ACCT-STAT-CLOSED        VALUE 'CLOSED'.
000500*    NUMBER OF WALLET SLOTS IN ACCT-WALLETS ACTUALLY IN USE
000510     05  ACCT-WALLET-COUNT       PIC 9(02) COMP.
000520*    UP TO 10 CURRENCY WALLETS PER ACCOUNT - ONLY THE FIRST
000530*    ACCT-WALLET-COUNT ENTRIES ARE IN USE (WO 6640 - BOUNDED THE
000540*    SEARCH TO THE ACTIVE ENTRIES, SEE LEDGERPOST 410/430).  THE
000550*    APPEND ITSELF IS GUARDED AGAINST THIS 10-SLOT CEILING IN
000560*    LEDGERPOST PARAS 430/510 (WO 8215).
000570     05  ACCT-WALLETS OCCURS 0 TO 10 TIMES
000580                       DEPENDING ON ACCT-WALLET-COUNT
000590                       INDEXED BY ACCT-WALLET-NDX.
000600         10  ACCT-WALLET-CCY     PIC X(03).
000610         10  ACCT-WALLET-AMT     PIC S9(13)V9(02).
000620*
000630*    ALTERNATE VIEW OF THE STATUS BYTE STRING FOR THE HISTORY
000640*    OF SHOPS THAT MOVED THE STATUS FIELD FROM UPSI-DRIVEN
000650*    CODES TO SPELLED-OUT TEXT (WO 5290 KEPT BOTH VIEWS AROUND
000660*    DURING THE CUTOVER, HARMLESS TO CARRY FORWARD).
000670 01  ACCT-STATUS-ALT REDEFINES ACCT-MASTER-REC.
000680     05  FILLER                  PIC X(50).
000690     05  ACCT-STATUS-BYTES.
000700         10  ACCT-STATUS-B1      PIC X(01).
000710         10  ACCT-STATUS-B2      PIC X(01).
000720         10  FILLER              PIC X(04).
000730     05  FILLER                  PIC X(182).
