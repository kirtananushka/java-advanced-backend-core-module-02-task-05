000100*****************************************************************
000110*  XCHGRATE.CPY
000120*  IN-MEMORY EXCHANGE RATE TABLE.  LOADED ONCE FROM
000130*  RATE-SETUP-IN AT THE START OF THE RUN AND HELD FOR THE
000140*  REMAINDER OF THE RUN - THIS TABLE IS NEVER WRITTEN TO A
000150*  FILE.  EACH SEED RECORD LOADS TWO ENTRIES, THE FORWARD
000160*  PAIR AS GIVEN AND THE INVERSE PAIR COMPUTED BY RATEMATH.
000170*
000180*  1997-05-06  RVM  ORIGINAL, 40 PAIRS (WO 4802).
000190*  2003-02-14  DKO  RAISED TABLE SIZE TO 60 PAIRS - 20 WAS NO
000200*                   LONGER ENOUGH FOR THE GEL DESK (WO 6640).
000210*****************************************************************
000220*    RATE COUNT IS WORKING-STORAGE ONLY, NEVER WRITTEN TO A
000230*    FEED, SO IT CARRIES COMP LIKE THE OTHER IN-MEMORY COUNTERS
000240*    IN THIS SUITE.
000250 01  XCHG-RATE-TABLE.
000260     05  XCHG-RATE-COUNT         PIC 9(04) COMP.
000270     05  XCHG-RATE-ENTRY OCCURS 0 TO 60 TIMES
000280                         DEPENDING ON XCHG-RATE-COUNT
000290                         INDEXED BY XCHG-RATE-NDX.
000300         10  XCHG-PAIR-KEY.
000310             15  XCHG-FROM-CCY   PIC X(03).
000320             15  XCHG-TO-CCY     PIC X(03).
000330         10  XCHG-RATE-VALUE     PIC S9(04)V9(06).
000340         10  FILLER              PIC X(04).
