000100*****************************************************************
000110* THIS PROGRAM IS THE SUB PROGRAM TO COMPUTE VALUES FOR THE
000120* CURRENCY LEDGER - EITHER THE CONVERTED AMOUNT FOR AN
000130* EXCHANGE (OPERATION 'M') OR THE INVERSE OF A NEWLY
000140* REGISTERED RATE (OPERATION 'I').  CALLED FROM LEDGERPOST.
000150*****************************************************************
000160 IDENTIFICATION              DIVISION.
000170*-----------------------------------------------------------------
000180 PROGRAM-ID.                 RATE-MATH.
000190 AUTHOR.                     R. VAN MEEGEREN.
000200 INSTALLATION.               DATA PROCESSING - LEDGER DESK.
000210 DATE-WRITTEN.                MARCH 11, 1996.
000220 DATE-COMPILED.
000230 SECURITY.                   UNCLASSIFIED.
000240*-----------------------------------------------------------------
000250* CHANGE LOG
000260*-----------------------------------------------------------------
000270*  1996-03-11  RVM  ORIGINAL - MULTIPLY ONLY, CALLED FROM THE
000280*                   OLD PER-CURRENCY POSTING PROGRAM (WO 4471).
000290*  1997-05-06  RVM  ADDED OPERATION 'I' TO DERIVE THE INVERSE
000300*                   RATE AT REGISTRATION TIME, SO THE INVERSE
000310*                   NO LONGER HAS TO BE KEYED BY HAND (WO
000320*                   4802).
000330*  1998-11-02  RVM  RESULT NOW ROUNDED HALF-UP INSTEAD OF
000340*                   TRUNCATED - WALLET AMOUNTS WERE DRIFTING A
000350*                   CENT LOW OVER A MONTH OF POSTINGS (WO
000360*                   5290).
000370*  1998-12-30  RVM  Y2K REVIEW - NO DATE FIELDS IN THIS
000380*                   PROGRAM, NO CHANGE REQUIRED (WO 5301).
000390*  2003-02-14  DKO  ADDED WS-CALL-COUNT FOR THE NIGHTLY RUN
000400*                   LOG - OPERATIONS WANTED A CALL COUNT ON
000410*                   THE JOB SUMMARY (WO 6640).
000420*  2007-09-18  DKO  GUARD AGAINST A ZERO RATE ON OPERATION 'I'
000430*                   - A BAD SEED CARD ONCE CAUSED A DIVIDE
000440*                   ABEND ON THE OVERNIGHT RUN (WO 7204).
000450*  2014-02-11  TJP  ADDED WS-INVERT-CALL-COUNT AND THE ZERO RATE
000460*                   SWITCH SO THE NIGHTLY RUN LOG CAN TELL HOW
000470*                   MANY OF THE INVERSIONS WERE ZERO-RATE SEED
000480*                   CARDS LEFT AS ZERO BY THE 2007 GUARD ABOVE,
000490*                   RATHER THAN JUST THE ONE COMBINED CALL COUNT
000500*                   (WO 8215).
000510*-----------------------------------------------------------------
000520 ENVIRONMENT                 DIVISION.
000530*-----------------------------------------------------------------
000540 CONFIGURATION               SECTION.
000550 SOURCE-COMPUTER.            WHATEVER-PC.
000560 SPECIAL-NAMES.
000570     CLASS RM-VALID-OP-CODE  IS 'M' 'I'.
000580*-----------------------------------------------------------------
000590 DATA                        DIVISION.
000600*-----------------------------------------------------------------
000610 WORKING-STORAGE             SECTION.
000620 01  WS-CALL-COUNT-AREA.
000630     05  WS-CALL-COUNT        PIC 9(06) COMP VALUE ZERO.
000640 01  WS-CALL-COUNT-ALT REDEFINES WS-CALL-COUNT-AREA.
000650     05  FILLER               PIC X(02).
000660     05  WS-CALL-COUNT-LOW    PIC X(02).
000670*    ALTERNATE BYTE VIEW OF THE RATE WORK AREA, SIGN LAST SINCE
000680*    THAT IS WHERE THE OVERPUNCH LIVES ON A ZONED FIELD - KEPT
000690*    FOR A CONSOLE DUMP, NOT REFERENCED IN THE PROCEDURE DIVISION.
000700 01  WS-RATE-WORK-AREA.
000710     05  WS-RATE-WORK-VALUE   PIC S9(04)V9(06).
000720 01  WS-RATE-WORK-ALT REDEFINES WS-RATE-WORK-AREA.
000730     05  FILLER               PIC X(09).
000740     05  WS-RATE-SIGN-VIEW    PIC X(01).
000750*    SAME PAIRING FOR THE CONVERTED-AMOUNT WORK AREA.
000760 01  WS-RESULT-WORK-AREA.
000770     05  WS-RESULT-WORK-VALUE PIC S9(13)V9(02).
000780 01  WS-RESULT-WORK-ALT REDEFINES WS-RESULT-WORK-AREA.
000790     05  FILLER               PIC X(14).
000800     05  WS-RESULT-SIGN-VIEW  PIC X(01).
000810
000820*    COUNT OF OPERATION 'I' CALLS THAT LANDED ON THE ZERO RATE
000830*    GUARD BELOW - KEPT SEPARATE FROM WS-CALL-COUNT SO THE RUN
000840*    LOG CAN SHOW BOTH NUMBERS (WO 8215).
000850 77  WS-INVERT-CALL-COUNT     PIC 9(06) COMP VALUE ZERO.
000860*    SET WHEN THE MOST RECENT OPERATION 'I' CALL HIT A ZERO
000870*    RATE - A BAD SEED CARD, PER THE 2007 GUARD ABOVE (WO 8215).
000880 77  WS-ZERO-RATE-SW          PIC X(01) VALUE 'N'.
000890     88  WS-ZERO-RATE-FOUND       VALUE 'Y'.
000900*-----------------------------------------------------------------
000910 LINKAGE                     SECTION.
000920*-----------------------------------------------------------------
000930 01  RM-LINKAGE-PARMS.
000940     05  RM-OPERATION-CODE    PIC X(01).
000950         88  RM-OP-MULTIPLY       VALUE 'M'.
000960         88  RM-OP-INVERT         VALUE 'I'.
000970     05  RM-AMOUNT            PIC S9(13)V9(02).
000980     05  RM-RATE-IN           PIC S9(04)V9(06).
000990     05  RM-CONVERTED-AMOUNT  PIC S9(13)V9(02).
001000     05  RM-INVERSE-RATE      PIC S9(04)V9(06).
001010*****************************************************************
001020 PROCEDURE                   DIVISION USING RM-LINKAGE-PARMS.
001030*-----------------------------------------------------------------
001040* MAIN PROCEDURE - DISPATCH ON THE OPERATION CODE
001050*-----------------------------------------------------------------
001060 100-RATE-MATH.
001070     ADD 1                   TO WS-CALL-COUNT.
001080     IF RM-OPERATION-CODE IS NOT RM-VALID-OP-CODE
001090         MOVE ZERO            TO RM-CONVERTED-AMOUNT
001100                                  RM-INVERSE-RATE
001110     ELSE
001120         EVALUATE TRUE
001130             WHEN RM-OP-MULTIPLY
001140                 PERFORM 200-CONVERT-AMOUNT
001150             WHEN RM-OP-INVERT
001160                 PERFORM 200-INVERT-RATE
001170         END-EVALUATE
001180     END-IF.
001190     EXIT PROGRAM.
001200*-----------------------------------------------------------------
001210* CONVERTED-AMOUNT = AMOUNT * RATE, ROUNDED HALF-UP TO 2
001220* DECIMAL PLACES TO MATCH THE WALLET AMOUNT FIELD.
001230*-----------------------------------------------------------------
001240 200-CONVERT-AMOUNT.
001250     COMPUTE RM-CONVERTED-AMOUNT ROUNDED =
001260             RM-AMOUNT * RM-RATE-IN.
001270*-----------------------------------------------------------------
001280* INVERSE-RATE = 1 / RATE, ROUNDED HALF-UP TO 6 DECIMAL
001290* PLACES.  A ZERO RATE ON THE SEED CARD IS LEFT AS ZERO -
001300* LEDGERPOST REJECTS THE PAIR RATHER THAN LET US ABEND HERE.
001310*-----------------------------------------------------------------
001320 200-INVERT-RATE.
001330     MOVE 'N'                 TO WS-ZERO-RATE-SW.
001340     IF RM-RATE-IN = ZERO
001350         MOVE 'Y'              TO WS-ZERO-RATE-SW
001360         ADD 1                 TO WS-INVERT-CALL-COUNT
001370         MOVE ZERO             TO RM-INVERSE-RATE
001380     ELSE
001390         COMPUTE RM-INVERSE-RATE ROUNDED =
001400                 1 / RM-RATE-IN
001410     END-IF.
