000100*****************************************************************
000110* THIS PROGRAM RUNS THE NIGHTLY MULTI-CURRENCY LEDGER POSTING
000120* JOB.  IT LOADS THE EXCHANGE RATE TABLE, BUILDS ANY NEW ACCOUNT
000130* MASTER RECORDS CALLED FOR ON THE REGISTRATION FEED, INDEXES
000140* THE MASTER BY ACCOUNT ID, THEN POSTS THE TRANSACTION FEED
000150* AGAINST THE MASTER - EXCHANGES, TRANSFERS, FREEZES,
000160* UNFREEZES, CLOSES AND BALANCE LOOKUPS - WRITING ONE REPORT
000170* LINE PER TRANSACTION PLUS THE END OF RUN CONTROL TOTALS.
000180*****************************************************************
000190 IDENTIFICATION              DIVISION.
000200*-----------------------------------------------------------------
000210 PROGRAM-ID.                 LEDGER-POST.
000220 AUTHOR.                     R. VAN MEEGEREN.
000230 INSTALLATION.               DATA PROCESSING - LEDGER DESK.
000240 DATE-WRITTEN.                MARCH 11, 1996.
000250 DATE-COMPILED.
000260 SECURITY.                   UNCLASSIFIED.
000270*-----------------------------------------------------------------
000280* CHANGE LOG
000290*-----------------------------------------------------------------
000300*  1996-03-11  RVM  ORIGINAL - REPLACES THE OLD PER-CURRENCY
000310*                   POSTING PROGRAM WITH ONE RUN THAT CARRIES
000320*                   THE RATE TABLE IN MEMORY FOR ALL THREE
000330*                   PASSES (WO 4471).
000340*  1997-05-06  RVM  RATE SETUP NOW DERIVES AND LOADS THE
000350*                   INVERSE PAIR AS WELL AS THE FORWARD PAIR -
000360*                   SEE RATE-MATH OPERATION 'I' (WO 4802).
000370*  1998-11-02  RVM  EXCHANGE CONVERSION ROUTED THROUGH
000380*                   RATE-MATH SO ROUNDING IS DONE IN ONE PLACE
000390*                   (WO 5290).
000400*  1998-12-30  RVM  Y2K REVIEW - RUN DATE STAMP RE-PUNCHED AS A
000410*                   4-DIGIT YEAR (WAS 2-DIGIT ON THE OLD REPORT
000420*                   HEADER) - NO OTHER DATE ARITHMETIC IN THIS
000430*                   PROGRAM (WO 5301).
000440*  1999-08-30  RVM  ADDED THE TRANSFER TRANSACTION TYPE - WIRE
000450*                   DESK WANTED INTER-ACCOUNT MOVES WITHOUT A
000460*                   ROUND TRIP THROUGH TWO EXCHANGE CARDS (WO
000470*                   5510).
000480*  2001-06-19  DKO  ADDED THE ACCOUNT-MASTER RELATIVE FILE AND
000490*                   THE IN-MEMORY ACCT-INDEX TABLE - THE OLD
000500*                   INDEXED MASTER WAS DROPPED WHEN THE DESK
000510*                   MOVED OFF THE ISAM SERVICE (WO 6072).
000520*  2003-02-14  DKO  ADDED BALANCE INQUIRY TRANSACTION TYPE AND
000530*                   THE END OF RUN CONTROL TOTAL LINES (WO
000540*                   6640).
000550*  2007-09-18  DKO  FREEZE/UNFREEZE/CLOSE STATE MACHINE
000560*                   TIGHTENED - CLOSE NOW REJECTED UNLESS THE
000570*                   ACCOUNT IS ALREADY FROZEN, PER AUDIT FINDING
000580*                   (WO 7204).
000590*  2011-04-05  TJP  REJECTED TRANSACTIONS NO LONGER ADD TO THE
000600*                   TYPE TOTAL AS WELL AS THE REJECT TOTAL -
000610*                   DOUBLE COUNTING FOUND WHILE RECONCILING THE
000620*                   MONTH END NUMBERS (WO 7930).
000630*  2014-02-11  TJP  PARAS 430 AND 510 NOW REJECT RATHER THAN
000640*                   OVERRUN THE 10-SLOT CEILING ON ACCT-WALLETS
000650*                   WHEN A WALLET APPEND IS ATTEMPTED ON AN
000660*                   ACCOUNT ALREADY HOLDING TEN CURRENCIES -
000670*                   GEL DESK TRIPPED THIS RUNNING A CUSTOMER
000680*                   THROUGH EVERY PAIR ON THE RATE TABLE (WO
000690*                   8215).
000700*  2014-03-04  TJP  THE WALLET CURRENCY/AMOUNT FIELDS ON THE
000710*                   SOURCE AND DESTINATION WORK COPIES OF THE
000720*                   MASTER WERE NOT BEING RENAMED BY THE
000730*                   REPLACING COPY BELOW - ALL THREE COPIES OF
000740*                   THE RECORD WERE DECLARING THE SAME UNQUALIFIED
000750*                   WALLET-CCY-CODE/WALLET-AMOUNT, AND EVERY
000760*                   REFERENCE IN 400/410/430/500/510/700 AND 222
000770*                   WAS AMBIGUOUS AS A RESULT.  ACCTMSTR.CPY
000780*                   RENAMED THE TWO FIELDS TO ACCT-WALLET-CCY AND
000790*                   ACCT-WALLET-AMT SO THE REPLACING PICKS THEM UP
000800*                   LIKE EVERY OTHER FIELD ON THE LAYOUT; ALL
000810*                   REFERENCES BELOW UPDATED TO MATCH (WO 8241).
000820*  2014-03-11  TJP  230-INDEX-ACCOUNTS/231-READ-NEXT-MASTER TEST
000830*                   AND SET WS-ACCTMSTR-EOF BUT THE SWITCH WAS
000840*                   NEVER DECLARED IN WS-EOF-SWITCHES - ADDED
000850*                   WS-ACCTMSTR-EOF-SW/88 WS-ACCTMSTR-EOF TO THAT
000860*                   GROUP, SAME PATTERN AS THE OTHER THREE FEEDS
000870*                   (WO 8242).
000880*  2014-03-19  TJP  500-DO-TRANSFER'S SECOND CALL TO
000890*                   330-FIND-ACCOUNT (TO LOCATE THE TO-ACCOUNT) WAS
000900*                   OVERWRITING WS-SRC-REL-KEY WITH THE
000910*                   DESTINATION'S SLOT BEFORE THE SOURCE REWRITE
000920*                   RAN - THE DEBITED SOURCE RECORD WAS GOING BACK
000930*                   INTO THE DESTINATION'S SLOT (TRANSIENTLY, UNTIL
000940*                   THE VERY NEXT REWRITE PUT THE REAL DESTINATION
000950*                   DATA BACK OVER IT) AND THE TRUE SOURCE SLOT ON
000960*                   DISK WAS NEVER TOUCHED - EVERY TRANSFER CREDITED
000970*                   THE DESTINATION BUT NEVER ACTUALLY DEBITED THE
000980*                   SOURCE ON THE MASTER FILE.  CAUGHT DURING A
000990*                   RECONCILIATION RUN WHERE THE CONTROL TOTALS
001000*                   WOULDN'T TIE.  NEW WS-PRIMARY-REL-KEY CAPTURES
001010*                   THE PRIMARY ACCOUNT'S SLOT IN 320-EDIT-
001020*                   TRANSACTION BEFORE 330 CAN BE CALLED AGAIN; 500
001030*                   NOW REWRITES THE SOURCE AT THAT KEY (WO 8250).
001040*-----------------------------------------------------------------
001050 ENVIRONMENT                 DIVISION.
001060*-----------------------------------------------------------------
001070 CONFIGURATION               SECTION.
001080 SOURCE-COMPUTER.            WHATEVER-PC.
001090 OBJECT-COMPUTER.            WHATEVER-PC.
001100 SPECIAL-NAMES.
001110     C01                     IS TOP-OF-FORM
001120     CLASS WS-ALPHA-CCY-CODE IS 'A' THRU 'Z'.
001130*-----------------------------------------------------------------
001140 INPUT-OUTPUT                SECTION.
001150 FILE-CONTROL.
001160*    THE ONLY RELATIVE FILE IN THE SUITE - DYNAMIC ACCESS SO THE
001170*    SAME SELECT CAN BE READ NEXT RECORD DURING THE INDEX PASS
001180*    (PARA 230) AND READ/REWRITTEN BY RELATIVE KEY DURING THE
001190*    TRANSACTION PASS (PARA 300 ONWARD).
001200     SELECT  ACCOUNT-MASTER
001210             ASSIGN TO "ACCTMSTR"
001220             ORGANIZATION IS RELATIVE
001230             ACCESS MODE IS DYNAMIC
001240             RELATIVE KEY IS WS-ACCT-REL-KEY
001250             FILE STATUS IS WS-ACCTMSTR-STAT.
001260
001270*    ALL FOUR REMAINING FILES ARE LINE SEQUENTIAL - EVERY FEED
001280*    AND THE PRINTED REPORT ARE PLAIN TEXT, READABLE ON A
001290*    PRINT-AND-CHECK LISTING WITHOUT A UTILITY TO UNPACK THEM.
001300*    READ ONCE, FRONT TO BACK, BY PARA 200 - THE RATE SEED CARDS.
001310     SELECT  RATE-SETUP-IN
001320             ASSIGN TO "RATESEED"
001330             ORGANIZATION IS LINE SEQUENTIAL
001340             FILE STATUS IS WS-RATESEED-STAT.
001350
001360*    READ ONCE, FRONT TO BACK, BY PARA 220 - THE NEW ACCOUNT FEED.
001370     SELECT  REGISTRATION-IN
001380             ASSIGN TO "ACCTREG"
001390             ORGANIZATION IS LINE SEQUENTIAL
001400             FILE STATUS IS WS-ACCTREG-STAT.
001410
001420*    READ ONCE, FRONT TO BACK, BY PARA 300 - THE TRANSACTION FEED
001430*    THAT DRIVES THE WHOLE POSTING PASS.
001440     SELECT  TRANSACTION-IN
001450             ASSIGN TO "TXNDTL"
001460             ORGANIZATION IS LINE SEQUENTIAL
001470             FILE STATUS IS WS-TXNDTL-STAT.
001480
001490*    WRITTEN ONLY, NEVER READ BACK - THE DETAIL/TOTAL LISTING
001500*    PRODUCED BY PARAS 850 AND 900.
001510     SELECT  POSTING-REPORT-OUT
001520             ASSIGN TO "POSTRPT"
001530             ORGANIZATION IS LINE SEQUENTIAL
001540             FILE STATUS IS WS-POSTRPT-STAT.
001550*****************************************************************
001560 DATA                        DIVISION.
001570*-----------------------------------------------------------------
001580 FILE                        SECTION.
001590*    ONE RECORD PER ACCOUNT - SEE ACCTMSTR.CPY FOR THE WALLET
001600*    TABLE LAYOUT AND THE RECORD'S CHANGE HISTORY.
001610 FD  ACCOUNT-MASTER
001620     RECORD CONTAINS 238 CHARACTERS
001630     DATA RECORD IS ACCT-MASTER-REC.
001640     COPY "ACCTMSTR.CPY".
001650
001660*    ONE RECORD PER CURRENCY PAIR - SEE RATESEED.CPY.
001670 FD  RATE-SETUP-IN
001680     RECORD CONTAINS 17 CHARACTERS
001690     DATA RECORD IS RATE-SEED-REC.
001700     COPY "RATESEED.CPY".
001710
001720*    VARIABLE LENGTH - ONE RECORD PER NEW ACCOUNT, WIDTH DRIVEN
001730*    BY HOW MANY STARTING BALANCES ARE PUNCHED.  SEE ACCTREG.CPY.
001740 FD  REGISTRATION-IN
001750     RECORD IS VARYING IN SIZE
001760             FROM 52 TO 232 CHARACTERS
001770             DEPENDING ON REG-CCY-COUNT
001780     DATA RECORD IS ACCT-REG-REC.
001790     COPY "ACCTREG.CPY".
001800
001810*    ONE RECORD PER TRANSACTION - SEE TXNDTL.CPY FOR THE SEVEN
001820*    TRANSACTION TYPES THIS PROGRAM DISPATCHES ON.
001830 FD  TRANSACTION-IN
001840     RECORD CONTAINS 50 CHARACTERS
001850     DATA RECORD IS TXN-DETAIL-REC.
001860     COPY "TXNDTL.CPY".
001870
001880*    TWO RECORD TYPES SHARE THIS FD - A DETAIL LINE PER
001890*    TRANSACTION (PARA 850) AND A TOTAL LINE PER CONTROL BUCKET
001900*    AT END OF RUN (PARA 900).  SEE POSTRPT.CPY.
001910 FD  POSTING-REPORT-OUT
001920     RECORD CONTAINS 132 CHARACTERS
001930     DATA RECORD IS POST-RPT-DETAIL-LINE POST-RPT-TOTAL-LINE.
001940     COPY "POSTRPT.CPY".
001950*-----------------------------------------------------------------
001960 WORKING-STORAGE             SECTION.
001970*-----------------------------------------------------------------
001980*    ONE TWO-BYTE STATUS PER FILE - NONE OF THEM ARE TESTED IN
001990*    THE PROCEDURE DIVISION TODAY, BUT THE FIELDS ARE KEPT SO A
002000*    FUTURE ABEND ROUTINE HAS SOMEWHERE TO LOOK WITHOUT ADDING A
002010*    NEW SELECT CLAUSE FIRST.
002020 01  WS-FILE-STATUSES.
002030*    THE RELATIVE FILE'S STATUS - AN INVALID KEY ON A READ OR
002040*    REWRITE IS CAUGHT AT THE I/O STATEMENT ITSELF, NOT HERE.
002050     05  WS-ACCTMSTR-STAT     PIC X(02).
002060         88  WS-ACCTMSTR-OK        VALUE '00'.
002070     05  WS-RATESEED-STAT     PIC X(02).
002080         88  WS-RATESEED-OK        VALUE '00'.
002090     05  WS-ACCTREG-STAT      PIC X(02).
002100         88  WS-ACCTREG-OK         VALUE '00'.
002110     05  WS-TXNDTL-STAT       PIC X(02).
002120         88  WS-TXNDTL-OK          VALUE '00'.
002130     05  WS-POSTRPT-STAT      PIC X(02).
002140         88  WS-POSTRPT-OK         VALUE '00'.
002150
002160*    ONE SWITCH PER SEQUENTIALLY READ FILE, SET BY THAT FILE'S
002170*    OWN AT END CLAUSE AND TESTED BY THE PERFORM ... UNTIL THAT
002180*    DRIVES ITS PASS - SEE PARAS 210/221/231/310 (WO 8242).
002190 01  WS-EOF-SWITCHES.
002200*    SET BY PARA 231-READ-NEXT-MASTER, TESTED BY PARA 230 (WO 8242).
002210     05  WS-ACCTMSTR-EOF-SW   PIC X(01) VALUE 'N'.
002220         88  WS-ACCTMSTR-EOF       VALUE 'Y'.
002230*    SET BY PARA 210-READ-RATE-SEED, TESTED BY PARA 200.
002240     05  WS-RATESEED-EOF-SW   PIC X(01) VALUE 'N'.
002250         88  WS-RATESEED-EOF       VALUE 'Y'.
002260*    SET BY PARA 221-READ-REGISTRATION, TESTED BY PARA 220.
002270     05  WS-ACCTREG-EOF-SW    PIC X(01) VALUE 'N'.
002280         88  WS-ACCTREG-EOF        VALUE 'Y'.
002290*    SET BY PARA 310-READ-TRANSACTION, TESTED BY PARA 300.
002300     05  WS-TXNDTL-EOF-SW     PIC X(01) VALUE 'N'.
002310         88  WS-TXNDTL-EOF         VALUE 'Y'.
002320
002330*    THREE INDEPENDENT FOUND/NOT-FOUND FLAGS - ACCOUNT LOOKUP
002340*    (330), RATE LOOKUP (420) AND WALLET LOOKUP (410) EACH SET
002350*    AND TEST THEIR OWN, NEVER SHARED ACROSS PARAGRAPHS.
002360 01  WS-FOUND-SWITCHES.
002370*    SET BY PARA 330, TESTED BY PARA 320 AND BY 500'S SECOND CALL.
002380     05  WS-FOUND-SW          PIC X(01) VALUE 'N'.
002390         88  WS-FOUND              VALUE 'Y'.
002400*    SET BY PARA 420, TESTED BY PARA 400.
002410     05  WS-RATE-FOUND-SW     PIC X(01) VALUE 'N'.
002420         88  WS-RATE-FOUND         VALUE 'Y'.
002430*    SET BY PARAS 410/510, TESTED BY PARAS 400/500/700.
002440     05  WS-WALLET-FOUND-SW   PIC X(01) VALUE 'N'.
002450         88  WS-WALLET-FOUND       VALUE 'Y'.
002460
002470*    REJECT FLAG - KEPT AS ITS OWN INDEPENDENT ITEM, NOT PART OF
002480*    THE LOOKUP-FOUND GROUP ABOVE, SINCE IT DRIVES THE CONTROL
002490*    TOTAL SPLIT IN PARA 850 AND OPERATIONS WANTED IT EASY TO
002500*    SPOT ON A CORE DUMP.
002510 77  WS-IS-REJECT-SW          PIC X(01) VALUE 'N'.
002520     88  WS-IS-REJECT              VALUE 'Y'.
002530
002540*    UPPER BOUND ON WALLETS PER ACCOUNT, MATCHING THE OCCURS 10
002550*    LIMIT IN ACCTMSTR.CPY - HELD HERE SO 430/510 CAN GUARD THE
002560*    APPEND WITHOUT A MAGIC NUMBER SITTING IN THE PROCEDURE
002570*    DIVISION (WO 8215).
002580 77  WS-MAX-WALLET-SLOTS      PIC 9(02) COMP VALUE 10.
002590
002600 01  WS-ACCT-REL-KEY          PIC 9(05) COMP.
002610 01  WS-NEXT-REL-KEY          PIC 9(05) COMP VALUE ZERO.
002620 01  WS-SRC-REL-KEY           PIC 9(05) COMP.
002630 01  WS-DST-REL-KEY           PIC 9(05) COMP.
002640*    330-FIND-ACCOUNT IS SHARED BY EVERY TXN TYPE AND ALWAYS
002650*    DROPS ITS ANSWER INTO WS-SRC-REL-KEY - FINE FOR EXCHANGE,
002660*    STATUS CHANGE AND BALANCE INQUIRY, WHICH ONLY CALL IT ONCE
002670*    PER TRANSACTION, BUT 500-DO-TRANSFER HAS TO CALL IT A SECOND
002680*    TIME TO LOCATE THE TO-ACCOUNT, WHICH OVERWRITES
002690*    WS-SRC-REL-KEY WITH THE DESTINATION'S SLOT.  WS-PRIMARY-
002700*    REL-KEY IS SET ONCE IN 320-EDIT-TRANSACTION, BEFORE ANY
002710*    PARAGRAPH GETS A CHANCE TO CALL 330 AGAIN, AND IS WHAT THE
002720*    SOURCE REWRITE IN 500 MUST USE (WO 8250).
002730 01  WS-PRIMARY-REL-KEY       PIC 9(05) COMP.
002740
002750*    THE FORWARD AND INVERSE RATE TABLE, HELD IN MEMORY FOR THE
002760*    WHOLE RUN - SEE COPYBOOK BANNER FOR THE FEED CONVENTION.
002770     COPY "XCHGRATE.CPY".
002780
002790*    ACCOUNT ID TO RELATIVE SLOT NUMBER INDEX, BUILT BY A ONE
002800*    PASS SEQUENTIAL READ OF THE FRESHLY WRITTEN MASTER BEFORE
002810*    ANY TRANSACTION IS POSTED (SEE PARA 230-INDEX-ACCOUNTS).
002820 01  ACCT-INDEX-TABLE.
002830*    500 IS AN ARBITRARY CEILING, NOT A BUSINESS RULE - RAISED
002840*    HERE IF THE DESK EVER REGISTERS MORE ACCOUNTS IN ONE RUN.
002850     05  ACCT-INDEX-COUNT     PIC 9(05) COMP VALUE ZERO.
002860     05  ACCT-INDEX-ENTRY OCCURS 0 TO 500 TIMES
002870                           DEPENDING ON ACCT-INDEX-COUNT
002880                           INDEXED BY ACCT-INDEX-NDX.
002890*        ONE ENTRY PER ACCOUNT - THE ID AS KEYPUNCHED ON THE
002900*        REGISTRATION CARD.
002910         10  AIX-ACCT-ID      PIC X(10).
002920*        AND THE RELATIVE SLOT IT LANDED IN ON ACCOUNT-MASTER.
002930         10  AIX-REL-KEY      PIC 9(05) COMP.
002940
002950*    A SEPARATE WORKING COPY OF THE ACCOUNT MASTER LAYOUT FOR
002960*    THE SOURCE SIDE OF A POSTING, SO THE FD RECORD IS FREE TO
002970*    BE REUSED FOR THE DESTINATION SIDE OF A TRANSFER.  EVERY
002980*    FIELD NAME ON ACCTMSTR.CPY PICKS UP THE WS-SRC-ACCT- PREFIX
002990*    (WO 8241 MADE SURE THE WALLET FIELDS DO TOO).
003000     COPY "ACCTMSTR.CPY" REPLACING ==ACCT-== BY ==WS-SRC-ACCT-==.
003010
003020*    AND THE MATCHING WORKING COPY FOR THE DESTINATION SIDE, SAME
003030*    REPLACING CONVENTION WITH WS-DST-ACCT- IN PLACE OF WS-SRC-ACCT-.
003040     COPY "ACCTMSTR.CPY" REPLACING ==ACCT-== BY ==WS-DST-ACCT-==.
003050
003060*    END OF RUN CONTROL TOTALS, ROLLED UP ONE TRANSACTION AT A
003070*    TIME IN PARA 850 AND PRINTED ONE LINE PER BUCKET BY PARA
003080*    900 (WO 6640 ADDED THE BUCKETS, WO 7930 FIXED THE REJECT
003090*    DOUBLE COUNT).
003100 01  WS-RUN-TOTALS.
003110*    ONE BUMP PER WRITE AT PARA 221, REGARDLESS OF WHETHER THE
003120*    ACCOUNT IS LATER USED BY ANY TRANSACTION.
003130     05  WS-REG-COUNT         PIC 9(07) COMP VALUE ZERO.
003140     05  WS-EXCHANGE-COUNT    PIC 9(07) COMP VALUE ZERO.
003150*    RUNNING TOTAL OF TXN-AMOUNT-IN ACROSS EVERY POSTED EXCHANGE -
003160*    THE SOURCE-SIDE AMOUNT, NOT THE CONVERTED DESTINATION AMOUNT.
003170     05  WS-EXCHANGE-AMOUNT   PIC S9(13)V9(02) VALUE ZERO.
003180     05  WS-TRANSFER-COUNT    PIC 9(07) COMP VALUE ZERO.
003190*    SAME CONVENTION AS WS-EXCHANGE-AMOUNT - TRANSFER HAS NO
003200*    CONVERSION SO THIS IS JUST THE MOVED AMOUNT.
003210     05  WS-TRANSFER-AMOUNT   PIC S9(13)V9(02) VALUE ZERO.
003220     05  WS-FREEZE-COUNT      PIC 9(07) COMP VALUE ZERO.
003230     05  WS-UNFREEZE-COUNT    PIC 9(07) COMP VALUE ZERO.
003240     05  WS-CLOSE-COUNT       PIC 9(07) COMP VALUE ZERO.
003250     05  WS-BALANCE-COUNT     PIC 9(07) COMP VALUE ZERO.
003260*    COMBINED ACROSS ALL SEVEN TXN TYPES - NOT BROKEN OUT BY
003270*    REJECT REASON OR BY WHICH TYPE WAS REJECTED (WO 7930).
003280     05  WS-REJECT-COUNT      PIC 9(07) COMP VALUE ZERO.
003290
003300*    LINKAGE AREA FOR CALL "RATE-MATH" - LAYOUT MUST MATCH
003310*    RM-LINKAGE-PARMS IN THAT PROGRAM'S LINKAGE SECTION FIELD
003320*    FOR FIELD.  OP CODE 'M' MULTIPLIES (PARA 200-CONVERT-AMOUNT
003330*    OVER THERE), 'I' INVERTS (PARA 200-INVERT-RATE).
003340 01  WS-RATEMATH-PARMS.
003350*    SET TO 'M' BY PARA 400 OR 'I' BY PARA 210 BEFORE THE CALL -
003360*    NEVER BOTH IN THE SAME CALL.
003370     05  WS-RM-OP-CODE        PIC X(01).
003380*    ONLY MEANINGFUL ON OPERATION 'M' - THE AMOUNT BEING CONVERTED.
003390     05  WS-RM-AMOUNT         PIC S9(13)V9(02).
003400*    THE QUOTED RATE GOING IN, EITHER DIRECTION OF THE CALL.
003410     05  WS-RM-RATE-IN        PIC S9(04)V9(06).
003420*    COMES BACK SET ON OPERATION 'M' ONLY.
003430     05  WS-RM-CONVERTED-AMT  PIC S9(13)V9(02).
003440*    COMES BACK SET ON OPERATION 'I' ONLY.
003450     05  WS-RM-INVERSE-RATE   PIC S9(04)V9(06).
003460
003470*    SCRATCH FIELDS LOADED BY A CALLER BEFORE A PERFORM AND READ
003480*    BACK BY THE PERFORMED PARAGRAPH - WS-LOOKUP-ACCT-ID FOR 330,
003490*    WS-SEARCH-CCY FOR 410/510, WS-REJECT-REASON/WS-STATUS-TEXT
003500*    CARRIED THROUGH TO THE REPORT LINE AT PARA 850.
003510 01  WS-WORK-FIELDS.
003520*    LOADED BY THE CALLER, CONSUMED BY PARA 330.
003530     05  WS-LOOKUP-ACCT-ID    PIC X(10).
003540*    LOADED BY THE CALLER, CONSUMED BY PARAS 410/510.
003550     05  WS-SEARCH-CCY        PIC X(03).
003560*    SPACES MEANS POSTED - ANY OTHER VALUE ROUTES THE TRANSACTION
003570*    THROUGH PARA 800 AND ONTO THE REPORT LINE AS THE REASON.
003580     05  WS-REJECT-REASON     PIC X(19) VALUE SPACES.
003590*    WHAT ACTUALLY PRINTS IN RPT-STATUS-MESSAGE - EITHER
003600*    WS-REJECT-REASON, OR A POSTED/BALANCE/NOT-FOUND CAPTION.
003610     05  WS-STATUS-TEXT       PIC X(19) VALUE SPACES.
003620
003630*    RESULTING WALLET BALANCE FOR THE CURRENT TRANSACTION, CARRIED
003640*    OUT TO THE DETAIL LINE - PLUS AN ALTERNATE BYTE VIEW OF THE
003650*    OVERPUNCHED SIGN BYTE, KEPT FOR A CONSOLE DUMP IF A RUN EVER
003660*    TURNS UP A BALANCE THAT GOES NEGATIVE ON AN ACCOUNT NO
003670*    POSTING SHOULD HAVE LEFT THAT WAY.
003680 01  WS-RESULT-BALANCE-AREA.
003690     05  WS-RESULT-BALANCE    PIC S9(13)V9(02) VALUE ZERO.
003700 01  WS-RESULT-BALANCE-ALT REDEFINES WS-RESULT-BALANCE-AREA.
003710     05  FILLER               PIC X(14).
003720     05  WS-RESULT-BAL-SIGN   PIC X(01).
003730
003740*    CALCULATION WORK AREA FOR AN EXCHANGE OR TRANSFER LEG, AND
003750*    AN ALTERNATE BYTE VIEW OF THE SAME, CARRIED FOR THE SAME
003760*    REASON AS THE PAIR ABOVE.
003770 01  WS-CALC-AMOUNT-AREA.
003780     05  WS-CALC-AMOUNT       PIC S9(13)V9(02).
003790 01  WS-CALC-AMOUNT-ALT REDEFINES WS-CALC-AMOUNT-AREA.
003800     05  FILLER               PIC X(14).
003810     05  WS-CALC-AMOUNT-SIGN  PIC X(01).
003820
003830*    RUN DATE, PUNCHED ON THE REPORT HEADER - SEE THE 1998 Y2K
003840*    NOTE IN THE CHANGE LOG ABOVE.
003850*    GROUPED SUBFIELDS ARE NOT REFERENCED INDIVIDUALLY ANYWHERE -
003860*    THE 4-DIGIT YEAR IS WHAT WENT IN AT THE Y2K REVIEW, REPLACING
003870*    A 2-DIGIT WS-RUN-YY THAT USED TO BE THE WHOLE CENTURY FIELD.
003880 01  WS-RUN-DATE-FIELDS.
003890     05  WS-RUN-YYYYMMDD.
003900         10  WS-RUN-CENTURY   PIC 9(02).
003910         10  WS-RUN-YY        PIC 9(02).
003920         10  WS-RUN-MM        PIC 9(02).
003930         10  WS-RUN-DD        PIC 9(02).
003940*    THE NUMERIC REDEFINE IS WHAT ACTUALLY MOVES TO WS-HDG-DATE -
003950*    THE ACCEPT AT PARA 200 LOADS THIS VIEW DIRECTLY.
003960 01  WS-RUN-DATE-ALT REDEFINES WS-RUN-DATE-FIELDS.
003970     05  WS-RUN-DATE-NUM      PIC 9(08).
003980
003990*    THE ONE HEADING LINE THIS PROGRAM PRINTS - RUN DATE ONLY,
004000*    NO COLUMN CAPTIONS.  RPT-TXN-TYPE/RPT-ACCT-ID AND THE REST
004010*    ARE SELF-EXPLANATORY ON THE PRINTED PAGE PER THE DESK'S OWN
004020*    CONVENTION FOR THIS LISTING.
004030*    SHARES THE POSTING-REPORT-OUT FD, WRITTEN VIA FROM AT PARA
004040*    300 RATHER THAN THROUGH EITHER OF POSTRPT.CPY'S OWN 01-LEVELS.
004050 01  WS-HEADING-LINE-1.
004060     05  FILLER               PIC X(30)
004070         VALUE "LEDGER POSTING RUN - ".
004080*    PUNCHED FROM WS-RUN-DATE-NUM BY PARA 200, BEFORE ANY
004090*    TRANSACTION IS POSTED.
004100     05  WS-HDG-DATE          PIC 9(08).
004110     05  FILLER               PIC X(94) VALUE SPACES.
004120*****************************************************************
004130 PROCEDURE                   DIVISION.
004140*-----------------------------------------------------------------
004150* MAIN LINE - RATE SETUP, ACCOUNT REGISTRATION, INDEX THE
004160* MASTER, POST THE TRANSACTION FEED, THEN TOTAL AND STOP.
004170*-----------------------------------------------------------------
004180 100-LEDGER-POST.
004190*    FOUR PASSES, STRICTLY IN ORDER - THE RATE TABLE MUST BE IN
004200*    MEMORY BEFORE ANY EXCHANGE CAN PRICE A LEG, THE MASTER MUST
004210*    BE WRITTEN BEFORE IT CAN BE INDEXED, AND THE INDEX MUST BE
004220*    BUILT BEFORE THE FIRST TRANSACTION CAN BE LOOKED UP.
004230     PERFORM 200-SETUP-RATES         THRU 200-SETUP-RATES-EXIT.
004240     PERFORM 220-SETUP-ACCOUNTS      THRU 220-SETUP-ACCOUNTS-EXIT.
004250     PERFORM 230-INDEX-ACCOUNTS      THRU 230-INDEX-ACCOUNTS-EXIT.
004260     PERFORM 300-PROCESS-TXNS        THRU 300-PROCESS-TXNS-EXIT.
004270*    NO FATAL-ERROR BRANCH BACK TO HERE - EVERY I/O PROBLEM SHORT
004280*    OF A MISSING FEED IS HANDLED AS A PER-TRANSACTION REJECT, NOT
004290*    AN ABEND, SO THE RUN ALWAYS REACHES THIS LINE.
004300     DISPLAY "LEDGER POST RUN COMPLETE".
004310     STOP RUN.
004320*-----------------------------------------------------------------
004330* RATE SETUP PASS - LOAD THE FORWARD PAIR AS GIVEN AND THE
004340* INVERSE PAIR AS DERIVED BY RATE-MATH, OPERATION 'I'.
004350*-----------------------------------------------------------------
004360 200-SETUP-RATES.
004370     MOVE ZERO                  TO XCHG-RATE-COUNT.
004380*    RUN DATE IS PUNCHED NOW, NOT AT 900, SO IT IS ON THE REPORT
004390*    HEADER EVEN IF THE RUN ABENDS PARTWAY THROUGH THE TRANSACTION
004400*    PASS AND NEVER REACHES PARA 900.
004410     ACCEPT WS-RUN-DATE-NUM     FROM DATE YYYYMMDD.
004420     MOVE WS-RUN-DATE-NUM       TO WS-HDG-DATE.
004430     OPEN INPUT RATE-SETUP-IN.
004440     PERFORM 210-READ-RATE-SEED.
004450*    PRIMING READ ABOVE, THEN LOAD-ON-ENTRY/TEST-ON-EXIT BELOW -
004460*    THE HOUSE PATTERN FOR EVERY SEQUENTIAL FEED IN THIS PROGRAM.
004470     PERFORM 210-LOAD-RATE-PAIR
004480         UNTIL WS-RATESEED-EOF.
004490     CLOSE RATE-SETUP-IN.
004500 200-SETUP-RATES-EXIT.
004510     EXIT.
004520*-----------------------------------------------------------------
004530* PRIMING/NEXT READ OF THE RATE SEED FEED.
004540*-----------------------------------------------------------------
004550 210-READ-RATE-SEED.
004560     READ RATE-SETUP-IN
004570         AT END SET WS-RATESEED-EOF TO TRUE
004580     END-READ.
004590*-----------------------------------------------------------------
004600* ONE SEED CARD LOADS TWO TABLE ENTRIES - THE FORWARD PAIR AS
004610* PUNCHED, AND THE INVERSE PAIR COMPUTED BY RATE-MATH OPERATION
004620* 'I' SO THE DESK NEVER HAS TO KEYPUNCH BOTH DIRECTIONS OF A
004630* CURRENCY PAIR (WO 4802).
004640*-----------------------------------------------------------------
004650 210-LOAD-RATE-PAIR.
004660*    FORWARD ENTRY - EXACTLY AS GIVEN ON THE SEED CARD.
004670     ADD 1                       TO XCHG-RATE-COUNT.
004680     SET XCHG-RATE-NDX           TO XCHG-RATE-COUNT.
004690     MOVE RS-FROM-CCY       TO XCHG-FROM-CCY (XCHG-RATE-NDX).
004700     MOVE RS-TO-CCY         TO XCHG-TO-CCY (XCHG-RATE-NDX).
004710     MOVE RS-RATE           TO XCHG-RATE-VALUE (XCHG-RATE-NDX).
004720*    ASK RATE-MATH FOR THE INVERSE - OPERATION 'I' DOES THE
004730*    1/RATE ARITHMETIC AND ROUNDING IN ONE PLACE FOR THE WHOLE
004740*    SUITE (WO 5290).
004750     MOVE 'I'                    TO WS-RM-OP-CODE.
004760     MOVE RS-RATE                TO WS-RM-RATE-IN.
004770     CALL "RATE-MATH"            USING WS-RATEMATH-PARMS.
004780*    INVERSE ENTRY - FROM/TO SWAPPED, RATE FROM RATE-MATH.
004790     ADD 1                       TO XCHG-RATE-COUNT.
004800     SET XCHG-RATE-NDX           TO XCHG-RATE-COUNT.
004810     MOVE RS-TO-CCY         TO XCHG-FROM-CCY (XCHG-RATE-NDX).
004820     MOVE RS-FROM-CCY       TO XCHG-TO-CCY (XCHG-RATE-NDX).
004830     MOVE WS-RM-INVERSE-RATE
004840                            TO XCHG-RATE-VALUE (XCHG-RATE-NDX).
004850     PERFORM 210-READ-RATE-SEED.
004860*-----------------------------------------------------------------
004870* ACCOUNT REGISTRATION PASS - BUILD A FRESH ACCOUNT MASTER FROM
004880* THE REGISTRATION FEED, ONE RELATIVE SLOT PER ACCOUNT, SLOTS
004890* ASSIGNED IN THE ORDER THE ACCOUNTS ARE PRESENTED.
004900*-----------------------------------------------------------------
004910 220-SETUP-ACCOUNTS.
004920*    RELATIVE SLOTS ARE ASSIGNED 1, 2, 3... IN REGISTRATION FEED
004930*    ORDER - THERE IS NO ACCOUNT ID TO SLOT MAPPING UNTIL PARA
004940*    230 BUILDS ONE FROM THIS FRESHLY WRITTEN MASTER.
004950     MOVE ZERO                  TO WS-NEXT-REL-KEY.
004960     OPEN INPUT  REGISTRATION-IN.
004970     OPEN OUTPUT ACCOUNT-MASTER.
004980     PERFORM 221-READ-REGISTRATION.
004990     PERFORM 221-BUILD-ACCOUNT
005000         UNTIL WS-ACCTREG-EOF.
005010     CLOSE REGISTRATION-IN.
005020     CLOSE ACCOUNT-MASTER.
005030 220-SETUP-ACCOUNTS-EXIT.
005040     EXIT.
005050*-----------------------------------------------------------------
005060* PRIMING/NEXT READ OF THE REGISTRATION FEED.
005070*-----------------------------------------------------------------
005080 221-READ-REGISTRATION.
005090     READ REGISTRATION-IN
005100         AT END SET WS-ACCTREG-EOF TO TRUE
005110     END-READ.
005120*-----------------------------------------------------------------
005130* BUILD AND WRITE ONE NEW ACCOUNT MASTER RECORD FROM ONE
005140* REGISTRATION-IN RECORD.  EVERY NEW ACCOUNT STARTS ACTIVE - A
005150* REGISTRATION FEED HAS NO MEANS TO PUNCH IN FROZEN OR CLOSED.
005160*-----------------------------------------------------------------
005170 221-BUILD-ACCOUNT.
005180*    RESPACE FIRST SO NO FILLER OR UNUSED WALLET SLOT CARRIES
005190*    GARBAGE FROM A PRIOR ITERATION OF THIS PARAGRAPH.
005200     MOVE SPACES                TO ACCT-MASTER-REC.
005210     MOVE REG-ACCT-ID           TO ACCT-ID-KEY.
005220     MOVE REG-OWNER-NAME        TO ACCT-OWNER-NAME.
005230*    EVERY NEW ACCOUNT STARTS ACTIVE, PER THE PARAGRAPH BANNER
005240*    ABOVE - NO OTHER STARTING STATUS IS POSSIBLE OFF THIS FEED.
005250     MOVE 'ACTIVE'               TO ACCT-STATUS-CODE.
005260     MOVE REG-CCY-COUNT          TO ACCT-WALLET-COUNT.
005270*    COPY EACH STARTING BALANCE ON THE FEED STRAIGHT ACROSS TO
005280*    THE MATCHING WALLET SLOT - SAME SUBSCRIPT ON BOTH SIDES,
005290*    SINCE REGISTRATION NEVER RE-ORDERS THE CURRENCIES.
005300     PERFORM 222-COPY-BALANCES
005310         VARYING REG-BAL-NDX FROM 1 BY 1
005320         UNTIL REG-BAL-NDX > REG-CCY-COUNT.
005330     ADD 1                       TO WS-NEXT-REL-KEY.
005340     MOVE WS-NEXT-REL-KEY        TO WS-ACCT-REL-KEY.
005350     WRITE ACCT-MASTER-REC
005360         INVALID KEY
005370*            SHOULD NEVER FIRE ON A FRESH RELATIVE FILE WITH A
005380*            MONOTONIC KEY - LOGGED RATHER THAN ABENDED SINCE
005390*            THE REST OF THE REGISTRATION FEED IS STILL GOOD.
005400             DISPLAY "LEDGERPOST - REGISTRATION WRITE FAILED "
005410                     "FOR " REG-ACCT-ID
005420     END-WRITE.
005430     ADD 1                       TO WS-REG-COUNT.
005440     PERFORM 221-READ-REGISTRATION.
005450*-----------------------------------------------------------------
005460* COPY ONE STARTING BALANCE (CURRENCY AND AMOUNT) FROM THE
005470* REGISTRATION RECORD'S REG-BALANCES TABLE TO THE SAME-NUMBERED
005480* SLOT IN ACCT-WALLETS.
005490*-----------------------------------------------------------------
005500 222-COPY-BALANCES.
005510*    ACCT-WALLET-NDX TRACKS REG-BAL-NDX ONE FOR ONE - THE VARYING
005520*    CLAUSE AT THE CALL SITE IN 221 DRIVES BOTH, SO THERE IS NO
005530*    SEPARATE WALLET COUNTER TO KEEP IN STEP.
005540     SET ACCT-WALLET-NDX         TO REG-BAL-NDX.
005550     MOVE REG-CCY-CODE (REG-BAL-NDX)
005560                       TO ACCT-WALLET-CCY (ACCT-WALLET-NDX).
005570     MOVE REG-CCY-AMOUNT (REG-BAL-NDX)
005580                       TO ACCT-WALLET-AMT (ACCT-WALLET-NDX).
005590*-----------------------------------------------------------------
005600* INDEX PASS - WALK THE NEWLY WRITTEN MASTER IN RELATIVE SLOT
005610* ORDER AND RECORD EACH ACCOUNT ID AGAINST ITS SLOT NUMBER, SO
005620* THE TRANSACTION PASS CAN GO STRAIGHT TO THE RIGHT RECORD.
005630*-----------------------------------------------------------------
005640 230-INDEX-ACCOUNTS.
005650*    SEQUENTIAL (NEXT RECORD) READ OF THE RELATIVE MASTER, SLOT
005660*    BY SLOT, SINCE DYNAMIC ACCESS BY RELATIVE KEY IS NO HELP
005670*    HERE - THE WHOLE POINT OF THIS PASS IS TO LEARN WHICH SLOT
005680*    EACH ACCOUNT ID LIVES IN.
005690     MOVE ZERO                  TO ACCT-INDEX-COUNT.
005700     OPEN INPUT ACCOUNT-MASTER.
005710     PERFORM 231-READ-NEXT-MASTER.
005720     PERFORM 231-ADD-INDEX-ENTRY
005730         UNTIL WS-ACCTMSTR-EOF.
005740     CLOSE ACCOUNT-MASTER.
005750 230-INDEX-ACCOUNTS-EXIT.
005760     EXIT.
005770*-----------------------------------------------------------------
005780* PRIMING/NEXT SEQUENTIAL READ OF THE ACCOUNT MASTER.
005790* WS-ACCT-REL-KEY COMES BACK SET TO THE SLOT JUST READ SINCE
005800* THAT IS THE RELATIVE KEY NAMED ON THE SELECT (WO 8242).
005810*-----------------------------------------------------------------
005820 231-READ-NEXT-MASTER.
005830     READ ACCOUNT-MASTER NEXT RECORD
005840         AT END SET WS-ACCTMSTR-EOF TO TRUE
005850     END-READ.
005860*-----------------------------------------------------------------
005870* RECORD ONE ACCOUNT ID AGAINST THE SLOT IT WAS JUST READ FROM.
005880*-----------------------------------------------------------------
005890 231-ADD-INDEX-ENTRY.
005900     ADD 1                       TO ACCT-INDEX-COUNT.
005910     SET ACCT-INDEX-NDX          TO ACCT-INDEX-COUNT.
005920     MOVE ACCT-ID-KEY            TO AIX-ACCT-ID (ACCT-INDEX-NDX).
005930     MOVE WS-ACCT-REL-KEY        TO AIX-REL-KEY (ACCT-INDEX-NDX).
005940     PERFORM 231-READ-NEXT-MASTER.
005950*-----------------------------------------------------------------
005960* TRANSACTION PASS - MAIN BATCH LOOP.  ONE REPORT LINE FOR
005970* EVERY TRANSACTION READ, POSTED OR REJECTED.
005980*-----------------------------------------------------------------
005990 300-PROCESS-TXNS.
006000*    ACCOUNT-MASTER IS OPENED I-O HERE, NOT INPUT - THIS PASS
006010*    BOTH READS (330/331) AND REWRITES (400/500/600) THE SAME
006020*    RELATIVE FILE AS TRANSACTIONS ARE POSTED AGAINST IT.
006030     OPEN INPUT  TRANSACTION-IN.
006040     OPEN I-O    ACCOUNT-MASTER.
006050     OPEN OUTPUT POSTING-REPORT-OUT.
006060*    TOP-OF-FORM ON THE HEADING LINE, PER THE DESK'S PRINT
006070*    CONVENTION FOR EVERY LISTING THIS PROGRAM PRODUCES.
006080     WRITE POST-RPT-DETAIL-LINE   FROM WS-HEADING-LINE-1
006090         AFTER ADVANCING TOP-OF-FORM.
006100     PERFORM 310-READ-TRANSACTION.
006110     PERFORM 320-EDIT-TRANSACTION
006120         UNTIL WS-TXNDTL-EOF.
006130*    TOTALS ARE WRITTEN ONCE, AFTER EVERY TRANSACTION ON THE
006140*    FEED HAS BEEN POSTED OR REJECTED - NEVER A RUNNING SUBTOTAL
006150*    PARTWAY THROUGH.
006160     PERFORM 900-WRITE-TOTAL-LINES.
006170     CLOSE TRANSACTION-IN.
006180     CLOSE ACCOUNT-MASTER.
006190     CLOSE POSTING-REPORT-OUT.
006200 300-PROCESS-TXNS-EXIT.
006210     EXIT.
006220*-----------------------------------------------------------------
006230* PRIMING/NEXT READ OF THE TRANSACTION DETAIL FEED.
006240*-----------------------------------------------------------------
006250 310-READ-TRANSACTION.
006260     READ TRANSACTION-IN
006270         AT END SET WS-TXNDTL-EOF TO TRUE
006280     END-READ.
006290*-----------------------------------------------------------------
006300* EDIT AND DISPATCH ONE TRANSACTION.  ACCOUNT-NOT-FOUND IS
006310* CAUGHT HERE, BEFORE ANY BUSINESS PARAGRAPH IS ENTERED, SINCE
006320* NONE OF THEM HAVE A MASTER RECORD TO WORK WITH.
006330*-----------------------------------------------------------------
006340 320-EDIT-TRANSACTION.
006350     MOVE SPACES                TO WS-REJECT-REASON.
006360     MOVE 'POSTED'               TO WS-STATUS-TEXT.
006370     MOVE 'N'                    TO WS-IS-REJECT-SW.
006380     MOVE ZERO                  TO WS-RESULT-BALANCE.
006390     MOVE TXN-ACCT-ID            TO WS-LOOKUP-ACCT-ID.
006400     PERFORM 330-FIND-ACCOUNT.
006410     IF NOT WS-FOUND
006420         MOVE 'ACCOUNT NOT FOUND'    TO WS-REJECT-REASON
006430         PERFORM 800-REJECT-TXN
006440     ELSE
006450*        CAPTURE THE PRIMARY ACCOUNT'S SLOT BEFORE 500-DO-TRANSFER
006460*        (IF THAT IS WHERE THIS TRANSACTION IS HEADED) GETS A
006470*        CHANCE TO CALL 330-FIND-ACCOUNT AGAIN FOR THE TO-ACCOUNT
006480*        AND OVERWRITE WS-SRC-REL-KEY WITH ITS ANSWER (WO 8250).
006490         MOVE WS-SRC-REL-KEY        TO WS-PRIMARY-REL-KEY
006500         MOVE WS-SRC-REL-KEY        TO WS-ACCT-REL-KEY
006510         PERFORM 331-READ-SRC-ACCOUNT
006520         PERFORM 332-VALIDATE-CCY-CODES
006530         IF WS-REJECT-REASON NOT = SPACES
006540             PERFORM 800-REJECT-TXN
006550         ELSE
006560*            ONE DISPATCH POINT FOR ALL SEVEN TRANSACTION TYPES -
006570*            THE THREE STATUS-CHANGE CARDS FALL THROUGH TO A
006580*            SINGLE PARAGRAPH SINCE 600 ITSELF SORTS OUT FREEZE
006590*            FROM UNFREEZE FROM CLOSE ON TXN-TYPE-IN.
006600             EVALUATE TRUE
006610                 WHEN TXN-IS-EXCHANGE
006620                     PERFORM 400-DO-EXCHANGE
006630                 WHEN TXN-IS-TRANSFER
006640                     PERFORM 500-DO-TRANSFER
006650                 WHEN TXN-IS-FREEZE
006660                 WHEN TXN-IS-UNFREEZE
006670                 WHEN TXN-IS-CLOSE
006680                     PERFORM 600-DO-STATUS-CHANGE
006690                 WHEN TXN-IS-BALANCE
006700                     PERFORM 700-DO-BALANCE
006710*                NO SEVENTH TXN-TYPE-IN VALUE IS DEFINED ON
006720*                TXNDTL.CPY TODAY, BUT A BAD KEYPUNCH CAN STILL
006730*                PUNCH SOMETHING OUTSIDE THE SIX LEGAL CODES.
006740                 WHEN OTHER
006750                     MOVE 'UNKNOWN TXN TYPE' TO WS-REJECT-REASON
006760                     PERFORM 800-REJECT-TXN
006770             END-EVALUATE
006780         END-IF
006790     END-IF.
006800     PERFORM 850-WRITE-DETAIL-LINE.
006810     PERFORM 310-READ-TRANSACTION.
006820*-----------------------------------------------------------------
006830* LOCATE AN ACCOUNT'S RELATIVE SLOT BY A LINEAR SEARCH OF THE
006840* IN-MEMORY INDEX BUILT IN PARA 230.  WS-LOOKUP-ACCT-ID IS SET
006850* BY THE CALLER BEFORE THIS PARAGRAPH IS PERFORMED.
006860*-----------------------------------------------------------------
006870 330-FIND-ACCOUNT.
006880*    SERIAL SEARCH, NOT SEARCH ALL - THE INDEX IS BUILT IN
006890*    REGISTRATION ORDER, NOT ACCOUNT ID ORDER, SO THERE IS NO
006900*    ASCENDING KEY TO BINARY-CHOP ON.
006910     MOVE 'N'                    TO WS-FOUND-SW.
006920*    AN EMPTY INDEX (NO ACCOUNTS ON THE REGISTRATION FEED AT ALL)
006930*    SKIPS THE SEARCH ENTIRELY AND FALLS THROUGH NOT-FOUND.
006940     IF ACCT-INDEX-COUNT > ZERO
006950         SET ACCT-INDEX-NDX      TO 1
006960         SEARCH ACCT-INDEX-ENTRY
006970             AT END
006980                 MOVE 'N'         TO WS-FOUND-SW
006990             WHEN AIX-ACCT-ID (ACCT-INDEX-NDX) = WS-LOOKUP-ACCT-ID
007000                 MOVE 'Y'         TO WS-FOUND-SW
007010*                ANSWER ALWAYS GOES TO WS-SRC-REL-KEY, WHICHEVER
007020*                PARAGRAPH CALLED THIS ONE - SEE THE WO 8250 NOTE
007030*                ON THE REL-KEY FIELD GROUP ABOVE FOR WHY THAT
007040*                MATTERS TO 500-DO-TRANSFER'S SECOND CALL.
007050                 MOVE AIX-REL-KEY (ACCT-INDEX-NDX)
007060                                  TO WS-SRC-REL-KEY
007070         END-SEARCH
007080     END-IF.
007090*-----------------------------------------------------------------
007100* READ THE PRIMARY ACCOUNT'S MASTER RECORD AT THE SLOT
007110* 330-FIND-ACCOUNT JUST LOCATED AND FILE IT AWAY IN THE SOURCE
007120* WORK AREA, FREEING ACCT-MASTER-REC FOR 500 TO REUSE ON THE
007130* DESTINATION SIDE OF A TRANSFER.
007140*-----------------------------------------------------------------
007150 331-READ-SRC-ACCOUNT.
007160     READ ACCOUNT-MASTER
007170         INVALID KEY
007180             MOVE 'ACCOUNT READ ERROR'  TO WS-REJECT-REASON
007190     END-READ.
007200     MOVE ACCT-MASTER-REC        TO WS-SRC-ACCT-MASTER-REC.
007210*-----------------------------------------------------------------
007220* EDIT THE CURRENCY CODE(S) CARRIED ON THE TRANSACTION - MUST BE
007230* THREE ALPHABETIC CHARACTERS.  A PUNCTUATION OR NUMERIC CODE
007240* ONCE GOT THROUGH FROM A BAD KEYPUNCH AND BLEW UP THE WALLET
007250* SEARCH FURTHER DOWN THE LINE (WO 6640).
007260*-----------------------------------------------------------------
007270 332-VALIDATE-CCY-CODES.
007280*    EXCHANGE CARRIES BOTH A FROM AND A TO CURRENCY, BOTH CHECKED.
007290*    TRANSFER AND BALANCE ONLY USE TXN-FROM-CCY - TXN-TO-CCY IS
007300*    NOT MEANINGFUL ON THOSE TYPES AND IS LEFT ALONE.  FREEZE,
007310*    UNFREEZE AND CLOSE CARRY NO CURRENCY CODE AT ALL, HENCE THE
007320*    WHEN OTHER FALL-THROUGH.
007330     EVALUATE TRUE
007340*        BOTH LEGS OF AN EXCHANGE MUST BE ALPHABETIC.
007350         WHEN TXN-IS-EXCHANGE
007360             IF TXN-FROM-CCY IS NOT WS-ALPHA-CCY-CODE
007370                 OR TXN-TO-CCY IS NOT WS-ALPHA-CCY-CODE
007380                 MOVE 'INVALID CCY CODE' TO WS-REJECT-REASON
007390             END-IF
007400*        A TRANSFER MOVES ONE CURRENCY - ONLY THE FROM SIDE IS
007410*        PUNCHED ON THIS CARD TYPE.
007420         WHEN TXN-IS-TRANSFER
007430             IF TXN-FROM-CCY IS NOT WS-ALPHA-CCY-CODE
007440                 MOVE 'INVALID CCY CODE' TO WS-REJECT-REASON
007450             END-IF
007460*        SAME RULE FOR A BALANCE INQUIRY - THE ONE CCY CODE ON
007470*        THE CARD IS TXN-FROM-CCY.
007480         WHEN TXN-IS-BALANCE
007490             IF TXN-FROM-CCY IS NOT WS-ALPHA-CCY-CODE
007500                 MOVE 'INVALID CCY CODE' TO WS-REJECT-REASON
007510             END-IF
007520*        FREEZE/UNFREEZE/CLOSE/UNKNOWN CARRY NO CURRENCY CODE TO
007530*        VALIDATE - NOTHING TO DO.
007540         WHEN OTHER
007550             CONTINUE
007560     END-EVALUATE.
007570*-----------------------------------------------------------------
007580* EXCHANGE - CONVERT TXN-AMOUNT FROM TXN-FROM-CCY TO
007590* TXN-TO-CCY, DEBIT THE SOURCE WALLET, CREDIT (OR CREATE) THE
007600* DESTINATION WALLET ON THE SAME ACCOUNT, REWRITE THE MASTER.
007610*-----------------------------------------------------------------
007620 400-DO-EXCHANGE.
007630*    AN EXCHANGE NEVER TOUCHES WS-DST-ACCT-MASTER-REC AT ALL -
007640*    BOTH LEGS LAND ON THE ONE ACCOUNT'S WALLETS, SOURCE SIDE
007650*    WORK AREA ONLY.
007660     IF NOT WS-SRC-ACCT-STAT-ACTIVE
007670         MOVE 'ACCOUNT NOT ACTIVE'  TO WS-REJECT-REASON
007680         PERFORM 800-REJECT-TXN
007690     ELSE
007700         MOVE TXN-FROM-CCY          TO WS-SEARCH-CCY
007710         PERFORM 410-FIND-SRC-WALLET
007720         IF NOT WS-WALLET-FOUND
007730             MOVE 'INSUFFICIENT FUNDS'   TO WS-REJECT-REASON
007740             PERFORM 800-REJECT-TXN
007750         ELSE
007760*            A MISSING WALLET AND AN UNDERFUNDED WALLET BOTH
007770*            REJECT AS INSUFFICIENT FUNDS - THE DESK NEVER ASKED
007780*            FOR THE TWO TO BE TOLD APART ON THE REPORT.
007790             IF WS-SRC-ACCT-WALLET-AMT (WS-SRC-ACCT-WALLET-NDX)
007800                                        < TXN-AMOUNT-IN
007810                 MOVE 'INSUFFICIENT FUNDS' TO WS-REJECT-REASON
007820                 PERFORM 800-REJECT-TXN
007830             ELSE
007840*                OPERATION 'M' (MULTIPLY) IS THE FORWARD
007850*                CONVERSION - AMOUNT TIMES RATE, ROUNDED, DONE IN
007860*                RATE-MATH SO THE ROUNDING RULE LIVES IN ONE
007870*                PLACE FOR THE WHOLE SUITE (WO 5290).
007880                 MOVE 'M'                   TO WS-RM-OP-CODE
007890                 MOVE TXN-AMOUNT-IN         TO WS-RM-AMOUNT
007900                 PERFORM 420-LOOKUP-RATE
007910                 IF NOT WS-RATE-FOUND
007920                     MOVE 'RATE NOT FOUND'   TO WS-REJECT-REASON
007930                     PERFORM 800-REJECT-TXN
007940                 ELSE
007950                     CALL "RATE-MATH" USING WS-RATEMATH-PARMS
007960*                    DEBIT THE FROM-CCY WALLET FIRST, THEN CREDIT
007970*                    (OR OPEN) THE TO-CCY WALLET - BOTH LEGS ARE
007980*                    ON THE SAME IN-MEMORY RECORD, SO ONE REWRITE
007990*                    BELOW COVERS BOTH.
008000                     SUBTRACT TXN-AMOUNT-IN
008010                       FROM WS-SRC-ACCT-WALLET-AMT (WS-SRC-ACCT-WALLET-NDX)
008020                     MOVE WS-SRC-ACCT-WALLET-AMT (WS-SRC-ACCT-WALLET-NDX)
008030                                         TO WS-RESULT-BALANCE
008040                     MOVE TXN-TO-CCY        TO WS-SEARCH-CCY
008050                     PERFORM 430-CREDIT-SRC-WALLET
008060*                    EXCHANGE NEVER CALLS 330-FIND-ACCOUNT A SECOND
008070*                    TIME THE WAY 500-DO-TRANSFER DOES, SO
008080*                    WS-SRC-REL-KEY IS STILL THE PRIMARY ACCOUNT'S
008090*                    OWN SLOT HERE - NO WS-PRIMARY-REL-KEY NEEDED
008100*                    OUTSIDE PARA 500 (WO 8250).
008110                     MOVE WS-SRC-ACCT-MASTER-REC
008120                                         TO ACCT-MASTER-REC
008130                     MOVE WS-SRC-REL-KEY    TO WS-ACCT-REL-KEY
008140                     REWRITE ACCT-MASTER-REC
008150                         INVALID KEY
008160                             MOVE 'REWRITE ERROR'
008170                                             TO WS-REJECT-REASON
008180                     END-REWRITE
008190                 END-IF
008200             END-IF
008210         END-IF
008220     END-IF.
008230*-----------------------------------------------------------------
008240* SERIAL SEARCH OF THE SOURCE ACCOUNT'S WALLET TABLE FOR
008250* WS-SEARCH-CCY.  SHARED BY EXCHANGE, TRANSFER AND BALANCE
008260* INQUIRY - EACH CALLER LOADS WS-SEARCH-CCY FIRST.
008270*-----------------------------------------------------------------
008280 410-FIND-SRC-WALLET.
008290     MOVE 'N'                    TO WS-WALLET-FOUND-SW.
008300     IF WS-SRC-ACCT-WALLET-COUNT > ZERO
008310         SET WS-SRC-ACCT-WALLET-NDX TO 1
008320         SEARCH WS-SRC-ACCT-WALLETS
008330             AT END
008340                 MOVE 'N'         TO WS-WALLET-FOUND-SW
008350             WHEN WS-SRC-ACCT-WALLET-CCY (WS-SRC-ACCT-WALLET-NDX)
008360                                  = WS-SEARCH-CCY
008370                 MOVE 'Y'         TO WS-WALLET-FOUND-SW
008380         END-SEARCH
008390     END-IF.
008400*-----------------------------------------------------------------
008410* CREDIT THE CONVERTED AMOUNT TO THE DESTINATION CURRENCY
008420* WALLET ON THE SOURCE ACCOUNT (EXCHANGE STAYS ON ONE ACCOUNT),
008430* APPENDING A NEW WALLET SLOT WHEN THE CURRENCY IS NOT ALREADY
008440* HELD.  THE APPEND IS GUARDED AGAINST THE OCCURS 10 CEILING ON
008450* ACCT-WALLETS - SEE WS-MAX-WALLET-SLOTS ABOVE (WO 8215).
008460*-----------------------------------------------------------------
008470 430-CREDIT-SRC-WALLET.
008480     PERFORM 410-FIND-SRC-WALLET.
008490     IF WS-WALLET-FOUND
008500         ADD WS-RM-CONVERTED-AMT
008510             TO WS-SRC-ACCT-WALLET-AMT (WS-SRC-ACCT-WALLET-NDX)
008520     ELSE
008530*        TO-CCY HAS NEVER BEEN HELD ON THIS ACCOUNT BEFORE -
008540*        APPEND A NEW WALLET SLOT AT A ZERO STARTING BALANCE,
008550*        GUARDED AGAINST THE OCCURS 10 CEILING (WO 8215).
008560         IF WS-SRC-ACCT-WALLET-COUNT < WS-MAX-WALLET-SLOTS
008570             ADD 1                TO WS-SRC-ACCT-WALLET-COUNT
008580             SET WS-SRC-ACCT-WALLET-NDX TO WS-SRC-ACCT-WALLET-COUNT
008590             MOVE WS-SEARCH-CCY   TO WS-SRC-ACCT-WALLET-CCY
008600                                      (WS-SRC-ACCT-WALLET-NDX)
008610             MOVE WS-RM-CONVERTED-AMT
008620                                  TO WS-SRC-ACCT-WALLET-AMT
008630                                      (WS-SRC-ACCT-WALLET-NDX)
008640         ELSE
008650             MOVE 'WALLET SLOTS FULL'  TO WS-REJECT-REASON
008660             PERFORM 800-REJECT-TXN
008670         END-IF
008680     END-IF.
008690*-----------------------------------------------------------------
008700* LOOK UP TXN-FROM-CCY/TXN-TO-CCY IN THE IN-MEMORY RATE TABLE.
008710* WS-RM-RATE-IN AND WS-FOUND SWITCH ARE SET FOR THE CALLER.  A
008720* MISS HERE MEANS THE RATE SEED FEED NEVER CARRIED THIS PAIR -
008730* SINCE BOTH DIRECTIONS ARE LOADED BY PARA 210, A MISS MEANS
008740* THE PAIR TRULY ISN'T QUOTED, NOT JUST QUOTED BACKWARDS.
008750*-----------------------------------------------------------------
008760 420-LOOKUP-RATE.
008770     MOVE 'N'                    TO WS-RATE-FOUND-SW.
008780     IF XCHG-RATE-COUNT > ZERO
008790         SET XCHG-RATE-NDX        TO 1
008800         SEARCH XCHG-RATE-ENTRY
008810             AT END
008820                 MOVE 'N'          TO WS-RATE-FOUND-SW
008830             WHEN XCHG-FROM-CCY (XCHG-RATE-NDX) = TXN-FROM-CCY
008840                 AND XCHG-TO-CCY (XCHG-RATE-NDX) = TXN-TO-CCY
008850                 MOVE 'Y'          TO WS-RATE-FOUND-SW
008860                 MOVE XCHG-RATE-VALUE (XCHG-RATE-NDX)
008870                                   TO WS-RM-RATE-IN
008880         END-SEARCH
008890     END-IF.
008900*-----------------------------------------------------------------
008910* TRANSFER - SAME CURRENCY MOVE BETWEEN TWO ACCOUNTS.  NO RATE
008920* LOOKUP IS NEEDED, THE RATE IS IMPLICITLY 1 (WO 5510).
008930*-----------------------------------------------------------------
008940 500-DO-TRANSFER.
008950*    ONLY THE SOURCE ACCOUNT'S ACTIVE STATUS IS CHECKED HERE -
008960*    THE DESK'S RULE IS A FROZEN OR CLOSED ACCOUNT CANNOT SEND A
008970*    TRANSFER, BUT MAY STILL RECEIVE ONE (SAME AS A PAPER CHECK
008980*    DEPOSIT AGAINST A FROZEN ACCOUNT).
008990     IF NOT WS-SRC-ACCT-STAT-ACTIVE
009000         MOVE 'ACCOUNT NOT ACTIVE'  TO WS-REJECT-REASON
009010         PERFORM 800-REJECT-TXN
009020     ELSE
009030*        SECOND CALL TO 330-FIND-ACCOUNT IN THIS TRANSACTION -
009040*        THE FIRST (FROM 320) LOCATED THE SOURCE, THIS ONE
009050*        LOCATES THE DESTINATION AND OVERWRITES WS-SRC-REL-KEY
009060*        WITH ITS SLOT.  WS-PRIMARY-REL-KEY, SET BEFORE THIS
009070*        CALL IN 320, STILL HOLDS THE SOURCE'S OWN SLOT (WO 8250).
009080         MOVE TXN-TO-ACCT-ID        TO WS-LOOKUP-ACCT-ID
009090         PERFORM 330-FIND-ACCOUNT
009100         IF NOT WS-FOUND
009110             MOVE 'DEST NOT FOUND'      TO WS-REJECT-REASON
009120             PERFORM 800-REJECT-TXN
009130         ELSE
009140*            CAPTURE THE DESTINATION'S SLOT INTO ITS OWN FIELD
009150*            RIGHT AWAY, BEFORE ANYTHING ELSE IN THIS PARAGRAPH
009160*            CAN DISTURB WS-SRC-REL-KEY (WO 8250).
009170             MOVE WS-SRC-REL-KEY        TO WS-DST-REL-KEY
009180             MOVE TXN-FROM-CCY          TO WS-SEARCH-CCY
009190             PERFORM 410-FIND-SRC-WALLET
009200             IF NOT WS-WALLET-FOUND
009210                 MOVE 'INSUFFICIENT FUNDS'  TO WS-REJECT-REASON
009220                 PERFORM 800-REJECT-TXN
009230             ELSE
009240                 IF WS-SRC-ACCT-WALLET-AMT (WS-SRC-ACCT-WALLET-NDX)
009250                                        < TXN-AMOUNT-IN
009260                     MOVE 'INSUFFICIENT FUNDS'
009270                                         TO WS-REJECT-REASON
009280                     PERFORM 800-REJECT-TXN
009290                 ELSE
009300*                    DEBIT THE SOURCE WALLET IN WORKING STORAGE
009310*                    FIRST - THE REWRITE TO DISK DOESN'T HAPPEN
009320*                    UNTIL BOTH SIDES OF THE TRANSFER ARE READY,
009330*                    SO A READ FAILURE ON THE DESTINATION BELOW
009340*                    STILL LEAVES THE SOURCE MASTER UNTOUCHED.
009350                     SUBTRACT TXN-AMOUNT-IN
009360                       FROM WS-SRC-ACCT-WALLET-AMT (WS-SRC-ACCT-WALLET-NDX)
009370                     MOVE WS-SRC-ACCT-WALLET-AMT (WS-SRC-ACCT-WALLET-NDX)
009380                                         TO WS-RESULT-BALANCE
009390*                    DESTINATION'S OWN SLOT, READ FRESH OFF DISK
009400*                    RATHER THAN CARRIED FROM 320, SINCE 320 ONLY
009410*                    EVER READS THE PRIMARY ACCOUNT.
009420                     MOVE WS-DST-REL-KEY    TO WS-ACCT-REL-KEY
009430                     READ ACCOUNT-MASTER
009440                         INVALID KEY
009450                             MOVE 'ACCOUNT READ ERROR'
009460                                             TO WS-REJECT-REASON
009470                     END-READ
009480                     MOVE ACCT-MASTER-REC
009490                                     TO WS-DST-ACCT-MASTER-REC
009500                     PERFORM 510-CREDIT-DST-WALLET
009510                     MOVE WS-SRC-ACCT-MASTER-REC
009520                                     TO ACCT-MASTER-REC
009530*                    WS-SRC-REL-KEY NOW HOLDS THE DESTINATION'S
009540*                    SLOT (SET BY THE SECOND 330-FIND-ACCOUNT
009550*                    CALL ABOVE) - THE DEBITED SOURCE RECORD MUST
009560*                    GO BACK INTO ITS OWN SLOT, WS-PRIMARY-REL-KEY,
009570*                    NOT WS-SRC-REL-KEY (WO 8250).
009580                     MOVE WS-PRIMARY-REL-KEY TO WS-ACCT-REL-KEY
009590                     REWRITE ACCT-MASTER-REC
009600                         INVALID KEY
009610                             MOVE 'REWRITE ERROR'
009620                                             TO WS-REJECT-REASON
009630                     END-REWRITE
009640*                    NOW THE DESTINATION SIDE, BACK AT ITS OWN
009650*                    SLOT, WS-DST-REL-KEY (NEVER CLOBBERED).
009660                     MOVE WS-DST-ACCT-MASTER-REC
009670                                     TO ACCT-MASTER-REC
009680                     MOVE WS-DST-REL-KEY    TO WS-ACCT-REL-KEY
009690                     REWRITE ACCT-MASTER-REC
009700                         INVALID KEY
009710                             MOVE 'REWRITE ERROR'
009720                                             TO WS-REJECT-REASON
009730                     END-REWRITE
009740                 END-IF
009750             END-IF
009760         END-IF
009770     END-IF.
009780*-----------------------------------------------------------------
009790* CREDIT THE SAME CURRENCY WALLET ON THE DESTINATION ACCOUNT,
009800* CREATING IT AT A ZERO STARTING BALANCE IF NOT ALREADY HELD.
009810* THE APPEND IS GUARDED AGAINST THE OCCURS 10 CEILING ON
009820* ACCT-WALLETS THE SAME AS PARA 430 ABOVE (WO 8215).
009830*-----------------------------------------------------------------
009840 510-CREDIT-DST-WALLET.
009850*    TRANSFER MOVES THE SAME CURRENCY, UNCONVERTED - CREDIT IS
009860*    TXN-AMOUNT-IN DIRECTLY, NO RATE-MATH CALL THE WAY 430 NEEDS
009870*    ONE FOR AN EXCHANGE LEG (WO 5510).
009880*    SAME SERIAL SEARCH SHAPE AS PARA 410, JUST AGAINST THE
009890*    DESTINATION WORK COPY'S WALLET TABLE INSTEAD OF THE SOURCE'S.
009900     MOVE 'N'                    TO WS-WALLET-FOUND-SW.
009910     IF WS-DST-ACCT-WALLET-COUNT > ZERO
009920         SET WS-DST-ACCT-WALLET-NDX TO 1
009930         SEARCH WS-DST-ACCT-WALLETS
009940             AT END
009950                 MOVE 'N'         TO WS-WALLET-FOUND-SW
009960             WHEN WS-DST-ACCT-WALLET-CCY (WS-DST-ACCT-WALLET-NDX)
009970                                  = WS-SEARCH-CCY
009980                 MOVE 'Y'         TO WS-WALLET-FOUND-SW
009990         END-SEARCH
010000     END-IF.
010010*    WALLET ALREADY HELD - STRAIGHT ADD, NO NEW SLOT NEEDED.
010020     IF WS-WALLET-FOUND
010030         ADD TXN-AMOUNT-IN
010040             TO WS-DST-ACCT-WALLET-AMT (WS-DST-ACCT-WALLET-NDX)
010050     ELSE
010060*        DESTINATION HAS NEVER HELD THIS CURRENCY - OPEN A NEW
010070*        WALLET SLOT, SAME OCCURS 10 GUARD AS PARA 430 (WO 8215).
010080         IF WS-DST-ACCT-WALLET-COUNT < WS-MAX-WALLET-SLOTS
010090             ADD 1                TO WS-DST-ACCT-WALLET-COUNT
010100             SET WS-DST-ACCT-WALLET-NDX TO WS-DST-ACCT-WALLET-COUNT
010110             MOVE WS-SEARCH-CCY   TO WS-DST-ACCT-WALLET-CCY
010120                                      (WS-DST-ACCT-WALLET-NDX)
010130             MOVE TXN-AMOUNT-IN   TO WS-DST-ACCT-WALLET-AMT
010140                                      (WS-DST-ACCT-WALLET-NDX)
010150         ELSE
010160             MOVE 'WALLET SLOTS FULL'  TO WS-REJECT-REASON
010170             PERFORM 800-REJECT-TXN
010180         END-IF
010190     END-IF.
010200*-----------------------------------------------------------------
010210* FREEZE, UNFREEZE OR CLOSE.  CLOSE IS ONLY LEGAL FROM FROZEN -
010220* SEE THE 2007 AUDIT NOTE IN THE CHANGE LOG ABOVE (WO 7204).
010230*-----------------------------------------------------------------
010240 600-DO-STATUS-CHANGE.
010250*    FREEZE AND UNFREEZE ARE UNCONDITIONAL - ONLY CLOSE CARES
010260*    WHAT STATE THE ACCOUNT WAS ALREADY IN.  CLOSE IS LEGAL ONLY
010270*    FROM FROZEN, NEVER DIRECTLY FROM ACTIVE, PER THE 2007 AUDIT
010280*    FINDING (WO 7204) - AN ACCOUNT MUST BE FROZEN FIRST SO THE
010290*    CLOSE CANNOT RACE AN IN-FLIGHT EXCHANGE OR TRANSFER.
010300     EVALUATE TRUE
010310*        FREEZE - LOCKS THE ACCOUNT OUT OF EXCHANGE/TRANSFER ON
010320*        THE SEND SIDE, UNCONDITIONALLY, REGARDLESS OF CURRENT
010330*        STATUS.
010340         WHEN TXN-IS-FREEZE
010350             MOVE 'FROZEN'           TO WS-SRC-ACCT-STATUS-CODE
010360*        UNFREEZE - PUTS THE ACCOUNT STRAIGHT BACK TO ACTIVE, ALSO
010370*        UNCONDITIONAL.  THERE IS NO "UNFREEZE A CLOSED ACCOUNT"
010380*        PATH - A CLOSED ACCOUNT IS TERMINAL ON THIS SYSTEM.
010390         WHEN TXN-IS-UNFREEZE
010400             MOVE 'ACTIVE'           TO WS-SRC-ACCT-STATUS-CODE
010410*        CLOSE - THE ONLY STATUS CHANGE THAT CAN REJECT, AND ONLY
010420*        FOR ONE REASON: THE ACCOUNT WASN'T ALREADY FROZEN.
010430         WHEN TXN-IS-CLOSE
010440             IF WS-SRC-ACCT-STAT-FROZEN
010450                 MOVE 'CLOSED'       TO WS-SRC-ACCT-STATUS-CODE
010460             ELSE
010470                 MOVE 'ACCOUNT NOT FROZEN'  TO WS-REJECT-REASON
010480             END-IF
010490     END-EVALUATE.
010500*    REWRITE ONLY IF THE EVALUATE ABOVE DIDN'T ALREADY SET A
010510*    REJECT REASON - A CLOSE REJECTED FOR NOT BEING FROZEN MUST
010520*    NOT TOUCH THE MASTER RECORD AT ALL.
010530     IF WS-REJECT-REASON = SPACES
010540         MOVE WS-SRC-ACCT-MASTER-REC  TO ACCT-MASTER-REC
010550         MOVE WS-SRC-REL-KEY         TO WS-ACCT-REL-KEY
010560         REWRITE ACCT-MASTER-REC
010570             INVALID KEY
010580                 MOVE 'REWRITE ERROR'   TO WS-REJECT-REASON
010590                 PERFORM 800-REJECT-TXN
010600         END-REWRITE
010610     ELSE
010620         PERFORM 800-REJECT-TXN
010630     END-IF.
010640*-----------------------------------------------------------------
010650* BALANCE INQUIRY - LOOK UP THE WALLET, NO MASTER UPDATE.  A
010660* MISSING WALLET IS NOT A REJECTION, PER THE DESK'S OWN RULE -
010670* IT IS REPORTED AS NOT FOUND AND STILL COUNTED AS A BALANCE
010680* LOOKUP.
010690*-----------------------------------------------------------------
010700 700-DO-BALANCE.
010710     MOVE TXN-FROM-CCY           TO WS-SEARCH-CCY.
010720     PERFORM 410-FIND-SRC-WALLET.
010730     IF WS-WALLET-FOUND
010740         MOVE WS-SRC-ACCT-WALLET-AMT (WS-SRC-ACCT-WALLET-NDX)
010750                                  TO WS-RESULT-BALANCE
010760         MOVE 'BALANCE'           TO WS-STATUS-TEXT
010770     ELSE
010780*        NOT FOUND, NOT REJECTED - WS-REJECT-REASON STAYS SPACES
010790*        SO 320 DOES NOT ROUTE THIS THROUGH 800, AND THE INQUIRY
010800*        STILL COUNTS TOWARD WS-BALANCE-COUNT AT PARA 850.
010810         MOVE ZERO                TO WS-RESULT-BALANCE
010820         MOVE 'NOT FOUND'         TO WS-STATUS-TEXT
010830     END-IF.
010840*-----------------------------------------------------------------
010850* MARK THE CURRENT TRANSACTION AS REJECTED.  THE REPORT LINE
010860* ITSELF IS ALWAYS WRITTEN BY PARA 850, CALLED ONCE FROM 320
010870* AFTER THE DISPATCH IS COMPLETE.
010880*-----------------------------------------------------------------
010890 800-REJECT-TXN.
010900     MOVE WS-REJECT-REASON       TO WS-STATUS-TEXT.
010910     MOVE 'Y'                    TO WS-IS-REJECT-SW.
010920     MOVE ZERO                  TO WS-RESULT-BALANCE.
010930*-----------------------------------------------------------------
010940* WRITE ONE DETAIL LINE AND ROLL THE RESULT INTO THE CONTROL
010950* TOTALS.  A REJECTED TRANSACTION ADDS ONLY TO THE REJECT TOTAL,
010960* NOT ALSO TO ITS TYPE TOTAL (WO 7930).
010970*-----------------------------------------------------------------
010980 850-WRITE-DETAIL-LINE.
010990*    REPORT LINE FIELDS ARE MOVED STRAIGHT FROM THE TRANSACTION
011000*    RECORD REGARDLESS OF TYPE - A FREEZE/UNFREEZE/CLOSE CARD
011010*    SIMPLY LEAVES RPT-TO-ACCT-ID/RPT-FROM-CCY/RPT-TO-CCY BLANK
011020*    SINCE TXN-TO-ACCT-ID/TXN-FROM-CCY/TXN-TO-CCY WERE NEVER
011030*    PUNCHED ON THAT CARD TYPE.
011040*    TXN-TYPE-IN AND TXN-ACCT-ID ARE COMMON TO ALL SEVEN CARD
011050*    TYPES AND ARE ALWAYS MOVED, EVEN ON A REJECT.
011060     MOVE TXN-TYPE-IN             TO RPT-TXN-TYPE.
011070     MOVE TXN-ACCT-ID             TO RPT-ACCT-ID.
011080*    THE NEXT FOUR FIELDS ARE ONLY MEANINGFUL ON SOME CARD TYPES
011090*    (SEE PARA 850'S BANNER ABOVE) BUT ARE MOVED UNCONDITIONALLY -
011100*    WHATEVER TXNDTL.CPY CARRIES IN AN UNUSED FIELD ON A GIVEN
011110*    CARD TYPE IS ALREADY BLANK OFF THE FEED.
011120     MOVE TXN-TO-ACCT-ID          TO RPT-TO-ACCT-ID.
011130     MOVE TXN-FROM-CCY            TO RPT-FROM-CCY.
011140     MOVE TXN-TO-CCY              TO RPT-TO-CCY.
011150     MOVE TXN-AMOUNT-IN           TO RPT-AMOUNT.
011160     MOVE WS-RESULT-BALANCE       TO RPT-RESULT-BALANCE.
011170     MOVE WS-STATUS-TEXT          TO RPT-STATUS-MESSAGE.
011180     WRITE POST-RPT-DETAIL-LINE.
011190*    A REJECTED TRANSACTION ADDS ONLY TO WS-REJECT-COUNT, NOT
011200*    ALSO TO ITS OWN TYPE BUCKET - THE OLD BEHAVIOR DOUBLE
011210*    COUNTED AND THREW OFF THE MONTH END RECONCILIATION (WO 7930).
011220     IF WS-IS-REJECT
011230         ADD 1                    TO WS-REJECT-COUNT
011240     ELSE
011250*        ONLY EXCHANGE AND TRANSFER ROLL AN AMOUNT INTO THEIR
011260*        BUCKET - THE OTHER FOUR TYPES MOVE NO MONEY AND ARE
011270*        COUNT-ONLY ON THE TOTAL LINE (PARA 900).
011280         EVALUATE TRUE
011290             WHEN TXN-IS-EXCHANGE
011300                 ADD 1                TO WS-EXCHANGE-COUNT
011310                 ADD TXN-AMOUNT-IN    TO WS-EXCHANGE-AMOUNT
011320             WHEN TXN-IS-TRANSFER
011330                 ADD 1                TO WS-TRANSFER-COUNT
011340                 ADD TXN-AMOUNT-IN    TO WS-TRANSFER-AMOUNT
011350             WHEN TXN-IS-FREEZE
011360                 ADD 1                TO WS-FREEZE-COUNT
011370             WHEN TXN-IS-UNFREEZE
011380                 ADD 1                TO WS-UNFREEZE-COUNT
011390             WHEN TXN-IS-CLOSE
011400                 ADD 1                TO WS-CLOSE-COUNT
011410             WHEN TXN-IS-BALANCE
011420                 ADD 1                TO WS-BALANCE-COUNT
011430         END-EVALUATE
011440     END-IF.
011450*-----------------------------------------------------------------
011460* END OF RUN CONTROL TOTALS - ONE LINE PER BUCKET, IN THE ORDER
011470* OPERATIONS HAS ASKED FOR SINCE WO 6640.
011480*-----------------------------------------------------------------
011490 900-WRITE-TOTAL-LINES.
011500*    POST-RPT-TOTAL-LINE IS RESPACED BEFORE EVERY MOVE SO A
011510*    SHORTER LABEL ON A LATER LINE DOESN'T LEAVE A TRAILING
011520*    FRAGMENT OF THE PRIOR LINE'S TEXT BEHIND IT.
011530     MOVE SPACES                 TO POST-RPT-TOTAL-LINE.
011540     MOVE "ACCOUNTS REGISTERED"        TO RPT-TOTAL-LABEL.
011550     MOVE WS-REG-COUNT                 TO RPT-TOTAL-COUNT.
011560     WRITE POST-RPT-TOTAL-LINE.
011570*    EXCHANGE AND TRANSFER CARRY A SECOND LABEL/AMOUNT PAIR FOR
011580*    THE MONEY MOVED, NOT JUST A TRANSACTION COUNT - FREEZE,
011590*    UNFREEZE, CLOSE AND BALANCE HAVE NO AMOUNT TO TOTAL.
011600     MOVE SPACES                 TO POST-RPT-TOTAL-LINE.
011610     MOVE "EXCHANGE TRANSACTIONS"      TO RPT-TOTAL-LABEL.
011620     MOVE WS-EXCHANGE-COUNT            TO RPT-TOTAL-COUNT.
011630     MOVE "AMOUNT EXCHANGED"           TO RPT-TOTAL-LABEL2.
011640     MOVE WS-EXCHANGE-AMOUNT           TO RPT-TOTAL-AMOUNT.
011650     WRITE POST-RPT-TOTAL-LINE.
011660
011670     MOVE SPACES                 TO POST-RPT-TOTAL-LINE.
011680     MOVE "TRANSFER TRANSACTIONS"      TO RPT-TOTAL-LABEL.
011690     MOVE WS-TRANSFER-COUNT            TO RPT-TOTAL-COUNT.
011700     MOVE "AMOUNT TRANSFERRED"         TO RPT-TOTAL-LABEL2.
011710     MOVE WS-TRANSFER-AMOUNT           TO RPT-TOTAL-AMOUNT.
011720     WRITE POST-RPT-TOTAL-LINE.
011730
011740*    FREEZE HAS ITS OWN BUCKET, SEPARATE FROM UNFREEZE AND CLOSE,
011750*    SINCE THE THREE STATUS-CHANGE CARDS HIT PARA 600 BUT COUNT
011760*    INDEPENDENTLY ON THE REPORT (WO 6640).
011770     MOVE SPACES                 TO POST-RPT-TOTAL-LINE.
011780     MOVE "FREEZE TRANSACTIONS"        TO RPT-TOTAL-LABEL.
011790     MOVE WS-FREEZE-COUNT              TO RPT-TOTAL-COUNT.
011800     WRITE POST-RPT-TOTAL-LINE.
011810
011820     MOVE SPACES                 TO POST-RPT-TOTAL-LINE.
011830     MOVE "UNFREEZE TRANSACTIONS"      TO RPT-TOTAL-LABEL.
011840     MOVE WS-UNFREEZE-COUNT            TO RPT-TOTAL-COUNT.
011850     WRITE POST-RPT-TOTAL-LINE.
011860
011870*    CLOSE COUNT REFLECTS ONLY THE CLOSE CARDS THAT CLEARED THE
011880*    FROZEN-FIRST CHECK AT PARA 600 - A CLOSE REJECTED FOR NOT
011890*    BEING FROZEN FALLS INTO THE REJECT BUCKET BELOW, NOT HERE.
011900     MOVE SPACES                 TO POST-RPT-TOTAL-LINE.
011910     MOVE "CLOSE TRANSACTIONS"         TO RPT-TOTAL-LABEL.
011920     MOVE WS-CLOSE-COUNT               TO RPT-TOTAL-COUNT.
011930     WRITE POST-RPT-TOTAL-LINE.
011940
011950*    BALANCE INQUIRIES COUNT HERE WHETHER THE WALLET WAS FOUND OR
011960*    NOT - A MISSING WALLET IS REPORTED "NOT FOUND" BY PARA 700,
011970*    NOT ROUTED THROUGH THE REJECT PATH.
011980     MOVE SPACES                 TO POST-RPT-TOTAL-LINE.
011990     MOVE "BALANCE INQUIRIES"          TO RPT-TOTAL-LABEL.
012000     MOVE WS-BALANCE-COUNT             TO RPT-TOTAL-COUNT.
012010     WRITE POST-RPT-TOTAL-LINE.
012020
012030*    LAST LINE ON THE LISTING - EVERY REJECTED CARD OF WHATEVER
012040*    TYPE, ONE COMBINED COUNT RATHER THAN SPLIT BY REJECT REASON
012050*    (WO 7930 IS WHAT KEEPS THIS FROM ALSO HITTING ITS TYPE BUCKET
012060*    ABOVE).
012070     MOVE SPACES                 TO POST-RPT-TOTAL-LINE.
012080     MOVE "REJECTED TRANSACTIONS"      TO RPT-TOTAL-LABEL.
012090     MOVE WS-REJECT-COUNT              TO RPT-TOTAL-COUNT.
012100     WRITE POST-RPT-TOTAL-LINE.
